000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CARVOC-COB.
000300 AUTHOR. FABIO.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 14/02/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO FESP - NUCLEO DE ORIENTACAO VOCACIONAL.
000800*****************************************************************
000900*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
001000*    PROGRAMA    : CARVOC-COB
001100*    FINALIDADE  : PROCESSAMENTO EM LOTE DO TESTE DE ORIENTACAO
001200*                  VOCACIONAL.  LE A FICHA DE RESPOSTAS DE UM
001300*                  ALUNO (ENTVOC), PONTUA CADA CARREIRA DO
001400*                  CATALOGO (CADCAR) CONTRA O PERFIL DO ALUNO,
001500*                  AGRUPA AS CARREIRAS POR AREA (BUCKET),
001600*                  CALCULA A MEDIA DE CADA AREA, SELECIONA AS
001700*                  5 MELHORES AREAS E GRAVA UM UNICO REGISTRO
001800*                  DE SAIDA (RELVOC) COM O RESULTADO.
001900*    ANALISTA       : FABIO
002000*    PROGRAMADOR(A) : FABIO / ENZO 19 - JAMILE 26 / JORGE KOIKE
002100*    VRS         DATA           DESCRICAO
002200*    1.0         14/02/1993     IMPLANTACAO - FABIO.  CARGA DO
002300*                               CATALOGO DE CARREIRAS E CALCULO
002400*                               DO PERFIL RIASEC DO ALUNO.
002500*    1.1         02/08/1993     FABIO.  INCLUSAO DO SUBESCORE DE
002600*                               MATERIAS (DISCIPLINAS) E DO
002700*                               FILTRO DE DESCLASSIFICACAO.
002800*    1.2         20/01/1994     FABIO.  SUBESCORE DE PRATICA -
002900*                               CRUZAMENTO ATIVIDADE X TAG DE
003000*                               CARREIRA.
003100*    1.3         11/05/1994     FABIO.  SUBESCORE DE CONTEXTO -
003200*                               TABELA DE CARREIRA DOS PAIS.
003300*    1.4         03/09/1996     ENZO 19 - JAMILE 26.  ANALISE DE
003400*                               SUBJETIVIDADE DAS RESPOSTAS
003500*                               DISCURSIVAS (DICIONARIO DICPAL).
003600*    1.5         03/09/1996     ENZO 19 - JAMILE 26.  GERACAO DOS
003700*                               MOTIVOS, PRIMEIROS PASSOS E GRAU
003800*                               DE CONFIANCA DA RECOMENDACAO.
003900*    1.6         28/02/1997     FABIO.  ORDENACAO DAS CARREIRAS
004000*                               POR PONTUACAO (SORT ORDCAR) NOS
004100*                               MOLDES DO RELNOT.
004200*    1.7         11/05/1997     FABIO.  AGRUPAMENTO POR AREA,
004300*                               MEDIA DA AREA E CORTE DAS 5
004400*                               MELHORES AREAS.
004500*    1.8         22/01/1999     JORGE KOIKE.  ANO DO CABECALHO DO
004600*                               RELATORIO (WS-ANO-PROC) PASSA A
004700*                               4 POSICOES - AJUSTE BUGUE DO ANO
004800*                               2000.
004900*    1.9         30/06/2004     JORGE KOIKE.  RECOMENDACAO DE
005000*                               MUDANCA (CHANGE-RECOMMENDATION)
005100*                               QUANDO A NOTA CAI ABAIXO DE 60.
005200*    2.0         19/03/2006     JORGE KOIKE.  PARAGRAFO-RESUMO
005300*                               (SUMMARY-PARAGRAPH) DO RODAPE DO
005400*                               RELATORIO.
005500*    2.1         07/02/2008     JORGE KOIKE.  TRILHA DE ESTUDO -
005600*                               3 PRIMEIROS CURSOS DE CADCAR.
005700*    2.2         14/11/2008     JORGE KOIKE.  CHAMADO 4471 -
005800*                               0686-REFORCO-POSITIVO SOMAVA 10
005900*                               PONTOS DUAS VEZES (NOME E AREA)
006000*                               QUANDO O TEXTO DISCURSIVO CITAVA
006100*                               OS DOIS; PASSA A USAR FLAG
006200*                               COMBINADO (IGUAL AO 0684) E SOMA
006300*                               10 UMA UNICA VEZ.
006400*    2.2         14/11/2008     JORGE KOIKE.  CHAMADO 4471 - O
006500*                               MNEMONICO C01/TOP-OF-FORM DO
006600*                               SPECIAL-NAMES ESTAVA DECLARADO
006700*                               SEM USO; GRAVACAO DO RELVOC
006800*                               PASSA A SALTAR FORMULARIO
006900*                               (WRITE ... AFTER ADVANCING
007000*                               TOP-OF-FORM).
007100*    2.3         02/03/2009     JORGE KOIKE.  CHAMADO 4602 -
007200*                               0661-SOMAR-LETRA E 0701-MOTIVO-
007300*                               RIASEC INDEXAVAM WS-VIBE-SCORE
007400*                               PELA POSICAO DA LETRA GRAVADA EM
007500*                               TC-PERFIL-LETRA, NAO PELA
007600*                               CATEGORIA QUE ELA REPRESENTA (EX.:
007700*                               PERFIL "IA" SOMAVA R E I EM VEZ
007800*                               DE I E A).  CRIADO O PARAGRAFO
007900*                               0662-ACHAR-CATEGORIA-LETRA E A
008000*                               TABELA WS-TABELA-LETRA-CAT PARA
008100*                               TRADUZIR A LETRA ANTES DE INDEXAR.
008200*    2.3         02/03/2009     JORGE KOIKE.  CHAMADO 4602 -
008300*                               REMOVIDOS WS-AREA-SAIDA (COPY
008400*                               SAIARE) E O COPYBOOK SAIARE, SEM
008500*                               NENHUMA REFERENCIA NO PROGRAMA -
008600*                               A MONTAGEM DO RELVOC (PARAGRAFO
008700*                               1050) JA VAI DIRETO DE WS-AREA-TAB
008800*                               PARA REL-AREAS.
008900*    2.4         19/08/2011     W. MONTEIRO.  CHAMADO 5117 -
009000*                               AUDITORIA DE PRODUCAO: COPYBOOKS
009100*                               CADCAR/DICPAL/ENTVOC/RELVOC/SAIMAT
009200*                               TIRADOS DO AR (JAMAIS TIVERAM OUTRO
009300*                               PROGRAMA CLIENTE) E OS 5 LAYOUTS
009400*                               VOLTARAM A SER ESCRITOS POR INTEIRO
009500*                               AQUI DENTRO, NO PADRAO DOS DEMAIS
009600*                               PROGRAMAS DA FESP (VIDE RELNOT) -
009700*                               UM SO FONTE PRA COMPILAR, SEM
009800*                               DEPENDENCIA DE BIBLIOTECA EXTERNA.
009900*    2.4         19/08/2011     W. MONTEIRO.  CHAMADO 5117 -
010000*                               WS-J E WS-K (CONTADORES DE LACO
010100*                               AVULSOS) E WS-SW-FIM-ORDCAR (CHAVE
010200*                               DE FIM-DE-ARQUIVO DO ORDCAR) SAEM
010300*                               DO GRUPO A QUE PERTENCIAM E PASSAM
010400*                               A 77-NIVEL, POR NAO PERTENCEREM A
010500*                               NENHUMA TABELA/REGISTRO ESPECIFICO.
010600*    2.5         03/02/2012     W. MONTEIRO.  CHAMADO 5204 -
010700*                               REVISAO DA DOCUMENTACAO INTERNA A
010800*                               PEDIDO DA COORDENACAO: COMENTARIO
010900*                               EM CADA CAMPO DOS REGISTROS CADCAR/
011000*                               DICPAL/ENTVOC/RELVOC/SAIMAT E EM
011100*                               CADA PARAGRAFO QUE AINDA NAO TINHA
011200*                               NENHUM, PARA FACILITAR A MANUTENCAO
011300*                               DO PESSOAL NOVO NO PROGRAMA.
011400*****************************************************************
011500
011600 ENVIRONMENT DIVISION.
011700 CONFIGURATION SECTION.
011800 SPECIAL-NAMES.
011900     C01 IS TOP-OF-FORM.
012000
012100 INPUT-OUTPUT SECTION.
012200 FILE-CONTROL.
012300
012400     SELECT CADCAR-ARQ ASSIGN TO DISK
012500                   ORGANIZATION LINE SEQUENTIAL
012600                   FILE STATUS WS-STAT-CADCAR.
012700
012800     SELECT DICPAL-ARQ ASSIGN TO DISK
012900                   ORGANIZATION LINE SEQUENTIAL
013000                   FILE STATUS WS-STAT-DICPAL.
013100
013200     SELECT ENTVOC-ARQ ASSIGN TO DISK
013300                   ORGANIZATION LINE SEQUENTIAL
013400                   FILE STATUS WS-STAT-ENTVOC.
013500
013600     SELECT RELVOC-ARQ ASSIGN TO DISK
013700                   ORGANIZATION LINE SEQUENTIAL
013800                   FILE STATUS WS-STAT-RELVOC.
013900
014000     SELECT ORDCAR-ARQ ASSIGN TO DISK.
014100
014200 DATA DIVISION.
014300 FILE SECTION.
014400
014500*    CATALOGO DE CARREIRAS - LIDO POR INTEIRO A CADA EXECUCAO E
014600*    CARREGADO EM WS-CADCAR-TAB (VIDE WORKING-STORAGE).
014700 FD  CADCAR-ARQ
014800     LABEL RECORD STANDARD
014900     VALUE OF FILE-ID 'cadcar.dat'.
015000 01  REG-CADCAR.
015100*    CODIGO UNICO DA CARREIRA NO CATALOGO (CHAVE DE RELOCALIZACAO
015200*    USADA PELO PARAGRAFO 0910, NA VOLTA DO SORT).
015300     05  CAR-CODIGO              PIC X(10).
015400*    NOME DA CARREIRA, DA FORMA COMO APARECE NO RELATORIO FINAL.
015500     05  CAR-NOME                PIC X(60).
015600*    AREA (BUCKET) A QUE A CARREIRA PERTENCE - CHAVE DO
015700*    AGRUPAMENTO FEITO NO PARAGRAFO 0900.
015800     05  CAR-AREA                PIC X(60).
015900*    PERFIL RIASEC DA CARREIRA - ATE 6 LETRAS (R I A S E C),
016000*    UMA POR CATEGORIA EXIGIDA. REDEFINIDO COMO TABELA PARA
016100*    PERCORRER LETRA A LETRA NO CALCULO DO SUBESCORE RIASEC.
016200     05  CAR-PERFIL-RIASEC       PIC X(06).
016300     05  CAR-PERFIL-LETRA REDEFINES CAR-PERFIL-RIASEC
016400                             OCCURS 6 TIMES
016500                                 PIC X(01).
016600*    LISTA "[ITEM1,ITEM2,...]" DAS DISCIPLINAS EXIGIDAS - EXPLODIDA
016700*    PELO PARAGRAFO 0850 ANTES DE ENTRAR NO SUBESCORE DE MATERIAS.
016800     05  CAR-MATERIAS-REQ        PIC X(200).
016900*    LISTA "[ITEM1,ITEM2,...]" DE TAGS DA CARREIRA - EXPLODIDA PELO
017000*    0850 E USADA PELO SUBESCORE PRATICO E PELO SUBESCORE CONTEXTO.
017100     05  CAR-TAGS                PIC X(200).
017200*    QUALIFICACAO MINIMA EXIGIDA (EX.: "MBBS", "B.ARCH", "PHD") -
017300*    SO ENTRA NA REGRA 5 DO SUBESCORE DE CONTEXTO.
017400     05  CAR-QUALIF-MINIMA       PIC X(60).
017500*    LISTA "[ITEM1,ITEM2,...]" DOS CURSOS-TOPO DA CARREIRA - OS 3
017600*    PRIMEIROS VIRAM A TRILHA DE ESTUDOS (PARAGRAFO 0730).
017700     05  CAR-CURSOS-TOP5         PIC X(200).
017800*    TEXTO-BASE DA CARREIRA - REPASSADO AO RELATORIO SEM PONTUACAO.
017900     05  CAR-PARAGRAFO-BASE      PIC X(500).
018000*    SUGESTOES DE MICROPROJETO - TEXTO DE REPASSE, NAO PONTUADO.
018100     05  CAR-MICROPROJETOS       PIC X(300).
018200*    JUSTIFICATIVA PADRAO DE ENCAIXE DA CARREIRA - TEXTO DE
018300*    REPASSE, NAO PONTUADO (VIDE COMENTARIO DE WS-CADCAR-TAB).
018400     05  CAR-MOTIVO-FIT          PIC X(300).
018500*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
018600*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
018700     05  FILLER                  PIC X(40).
018800
018900*    DICIONARIO TAG X PALAVRA-CHAVE - LIDO POR INTEIRO E
019000*    CARREGADO EM WS-DICPAL-TAB.
019100 FD  DICPAL-ARQ
019200     LABEL RECORD STANDARD
019300     VALUE OF FILE-ID 'dicpal.dat'.
019400 01  REG-DICPAL.
019500*    TAG-ALVO DO DICIONARIO (EX.: "LOGICA", "CUIDADO") - COMPARADA
019600*    CONTRA CAR-TAGS DA CARREIRA NO PARAGRAFO 0688.
019700     05  DIC-TAG                 PIC X(30).
019800*    QUANTAS POSICOES DE DIC-PALAVRAS ESTAO REALMENTE PREENCHIDAS
019900*    NESTE REGISTRO (AS DEMAIS FICAM EM BRANCO).
020000     05  DIC-QTD-PALAVRAS        PIC 9(02) COMP.
020100     05  DIC-PALAVRAS OCCURS 10 TIMES.
020200*    PALAVRA-CHAVE, OU TRECHO DE FRASE, QUE SE ACHADA NUM TEXTO
020300*    LIVRE DO ALUNO (V15/E08/E12/E13) CONTA PONTO PRA TAG ACIMA.
020400         10  DIC-PALAVRA         PIC X(20).
020500*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
020600*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
020700     05  FILLER                  PIC X(10).
020800
020900*    FICHA DE RESPOSTAS DO ALUNO - UM UNICO REGISTRO POR
021000*    EXECUCAO.  OS CAMPOS SAO REFERENCIADOS DIRETO NO BUFFER,
021100*    SEM AREA DE TRABALHO INTERMEDIARIA.
021200 FD  ENTVOC-ARQ
021300     LABEL RECORD STANDARD
021400     VALUE OF FILE-ID 'entvoc.dat'.
021500 01  REG-ENTVOC.
021600*    IDENTIFICACAO DO ALUNO - REPASSADA SEM ALTERACAO AO CABECALHO
021700*    DO RELATORIO (PARAGRAFO 1000).
021800     05  ENT-NOME-ALUNO          PIC X(40).
021900*    SERIE/ANO ESCOLAR DO ALUNO NA DATA DA FICHA.
022000     05  ENT-SERIE               PIC 9(02).
022100*    SIGLA DO SISTEMA DE ENSINO (EX.: "CBSE", "ICSE", "IB") - SO
022200*    REPASSE, NAO ENTRA EM NENHUMA REGRA DE PONTUACAO.
022300     05  ENT-BOARD               PIC X(10).
022400*    NOME DA ESCOLA DO ALUNO - SO REPASSE.
022500     05  ENT-NOME-ESCOLA         PIC X(60).
022600*    RESPOSTAS DO BLOCO DE PERGUNTAS V-01 A V-14 (ESCALA 1-5).
022700*    ZERO SIGNIFICA PERGUNTA NAO RESPONDIDA (NEUTRO = 3).
022800     05  ENT-RESP-VIBE OCCURS 14 TIMES.
022900         10  ENT-VIBE-RESP       PIC 9(01).
023000     05  ENT-RESP-VIBE-R REDEFINES ENT-RESP-VIBE
023100                                 PIC 9(14).
023200*    TEXTO LIVRE DA PERGUNTA V-15 ("O QUE VOCE FARIA SE NAO
023300*    PRECISASSE TRABALHAR") - VARRIDO PELO PARAGRAFO 0680 CONTRA O
023400*    DICIONARIO DE TAGS.
023500     05  ENT-TEXTO-V15           PIC X(500).
023600*    TEXTO LIVRE DA PERGUNTA E-08 - MESMO TRATAMENTO DE V15.
023700     05  ENT-TEXTO-E08           PIC X(500).
023800*    TEXTO LIVRE DA PERGUNTA E-12 - MESMO TRATAMENTO DE V15.
023900     05  ENT-TEXTO-E12           PIC X(500).
024000*    TEXTO LIVRE DA PERGUNTA E-13 - MESMO TRATAMENTO DE V15.
024100     05  ENT-TEXTO-E13           PIC X(500).
024200*    TEXTO LIVRE CURTO DA PERGUNTA E-15 - SO COMPOE O RESUMO FINAL.
024300     05  ENT-TEXTO-E15           PIC X(100).
024400*    RESPOSTA FECHADA DA PERGUNTA E-05 (FAIXA DE RENDA PRETENDIDA).
024500     05  ENT-FAIXA-E05           PIC X(20).
024600*    RESPOSTA FECHADA DA PERGUNTA E-09 (INTERESSE VOCACIONAL).
024700     05  ENT-VOCACIONAL-E09      PIC X(20).
024800*    RESPOSTA FECHADA DA PERGUNTA E-14 (PRAZO DE FORMACAO).
024900     05  ENT-LONGO-E14           PIC X(20).
025000*    NOTAS POR MATERIA - SO AS MATERIAS REALMENTE CURSADAS
025100*    APARECEM NA TABELA (VIDE ENT-QTD-MATERIAS).
025200     05  ENT-QTD-MATERIAS        PIC 9(02) COMP.
025300     05  ENT-MATERIAS OCCURS 20 TIMES.
025400         10  ENT-MAT-NOME        PIC X(30).
025500         10  ENT-MAT-NOTA        PIC 9(03).
025600     05  ENT-QTD-ATIVIDADES      PIC 9(02) COMP.
025700     05  ENT-ATIVIDADES OCCURS 10 TIMES.
025800*    NOME DA ATIVIDADE EXTRACURRICULAR (COMPARADA CONTRA AS TAGS DA
025900*    CARREIRA NO PARAGRAFO 0682).
026000         10  ENT-ATIV-NOME       PIC X(40).
026100*    QUANTAS POSICOES DE ENT-CARREIRA-PAIS ESTAO PREENCHIDAS.
026200     05  ENT-QTD-PARENTES        PIC 9(01) COMP.
026300     05  ENT-CARREIRA-PAIS OCCURS 5 TIMES.
026400*    CARREIRA DE UM DOS PAIS/RESPONSAVEIS - GERA BONUS NO
026500*    SUBESCORE DE CONTEXTO QUANDO BATE COM CAR-NOME (PARAGRAFO 0694).
026600         10  ENT-PAI-CARREIRA    PIC X(40).
026700*    INDICADOR SE O ALUNO PRETENDE ESTUDAR NO EXTERIOR - REGRA 4 DO
026800*    SUBESCORE DE CONTEXTO.
026900     05  ENT-PREF-EXTERIOR       PIC X(01).
027000         88  ENT-QUER-EXTERIOR       VALUE 'Y' 'S'.
027100         88  ENT-NAO-INFORMOU-EXT    VALUE SPACE.
027200*    ESTILO DE TRABALHO PREFERIDO (EX.: "MAOS-A-OBRA", "TEORICO") -
027300*    COMPARADO CONTRA CAR-TAGS NO SUBESCORE PRATICO.
027400     05  ENT-PREF-ESTILO         PIC X(30).
027500*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
027600*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
027700     05  FILLER                  PIC X(20).
027800
027900*    RELATORIO FINAL DE ORIENTACAO VOCACIONAL - UM UNICO
028000*    REGISTRO POR EXECUCAO, MONTADO DIRETO NO BUFFER ANTES DA
028100*    GRAVACAO (PARAGRAFO 1100).
028200 FD  RELVOC-ARQ
028300     LABEL RECORD STANDARD
028400     VALUE OF FILE-ID 'relvoc.dat'.
028500 01  REG-RELVOC.
028600*    CAMPOS DE CABECALHO - COPIADOS DE REG-ENTVOC NO PARAGRAFO
028700*    1000, SEM ALTERACAO.
028800     05  REL-NOME-ALUNO          PIC X(40).
028900     05  REL-SERIE               PIC 9(02).
029000     05  REL-BOARD               PIC X(10).
029100*    PERFIL RIASEC NORMALIZADO (SOMA DAS 6 POSICOES ~= 100).
029200*    ORDEM FIXA DA TABELA:  (1)R (2)I (3)A (4)S (5)E (6)C.
029300     05  REL-VIBE-SCORE OCCURS 6 TIMES
029400                                 PIC 9(03).
029500     05  REL-AREAS OCCURS 5 TIMES.
029600*    UMA DAS 5 AREAS DE CARREIRA, JA EM ORDEM DECRESCENTE DE
029700*    PONTUACAO (MONTADA PELO PARAGRAFO 0950).
029800         10  REL-NOME-AREA           PIC X(60).
029900         10  REL-PONTUACAO-AREA      PIC 9(03).
030000         10  REL-TOPO-CARREIRAS OCCURS 5 TIMES.
030100*    ATE 5 CARREIRAS-TOPO DA AREA, TAMBEM EM ORDEM DECRESCENTE
030200*    (SAIDA DO SORT, PARAGRAFO 0860).
030300             15  REL-NOME-CARREIRA       PIC X(60).
030400             15  REL-PONTUACAO-CARREIRA  PIC 9(03).
030500             15  REL-MOTIVOS OCCURS 3 TIMES.
030600*    ATE 3 MOTIVOS DE ENCAIXE DA CARREIRA - REPASSE DO CADASTRO.
030700                 20  REL-MOTIVO          PIC X(120).
030800             15  REL-TRILHA OCCURS 3 TIMES.
030900*    ATE 3 CURSOS SUGERIDOS - REPASSE DO CADASTRO (CAR-CURSOS-TOP5).
031000                 20  REL-CURSO           PIC X(60).
031100             15  REL-PASSOS OCCURS 3 TIMES.
031200*    ATE 3 PASSOS PRATICOS SUGERIDOS AO ALUNO.
031300                 20  REL-PASSO           PIC X(80).
031400             15  REL-CONFIANCA           PIC X(06).
031500             15  REL-RECOMENDACAO        PIC X(120).
031600     05  REL-RESUMO              PIC X(300).
031700*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
031800*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
031900     05  FILLER                  PIC X(30).
032000
032100*    ARQUIVO DE TRABALHO DA ORDENACAO DAS CARREIRAS PONTUADAS,
032200*    NOS MOLDES DO SORTCAD DO RELNOT - UMA LINHA SAIMAT POR
032300*    CARREIRA, ORDENADA POR PONTUACAO DECRESCENTE.
032400 SD  ORDCAR-ARQ.
032500 01  REG-SAIMAT.
032600*    CHAVE DE ORDENACAO DO SORT (PONTUACAO DESCENDENTE, VIDE
032700*    PARAGRAFO 0800) - NOME SO ENTRA COMO DESEMPATE.
032800     05  MAT-NOME-CARREIRA       PIC X(60).
032900     05  MAT-PONTUACAO           PIC 9(03).
033000     05  MAT-MOTIVOS OCCURS 3 TIMES.
033100         10  MAT-MOTIVO          PIC X(120).
033200     05  MAT-TRILHA OCCURS 3 TIMES.
033300         10  MAT-CURSO           PIC X(60).
033400     05  MAT-PASSOS OCCURS 3 TIMES.
033500         10  MAT-PASSO           PIC X(80).
033600*    FAIXA DE CONFIANCA DO ENCAIXE - CALCULADA NO PARAGRAFO 0705 A
033700*    PARTIR DA PONTUACAO FINAL DA CARREIRA.
033800     05  MAT-CONFIANCA           PIC X(06).
033900         88  MAT-CONF-ALTA           VALUE 'High  '.
034000         88  MAT-CONF-MEDIA          VALUE 'Medium'.
034100         88  MAT-CONF-BAIXA          VALUE 'Low   '.
034200     05  MAT-RECOMENDACAO        PIC X(120).
034300*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
034400*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
034500     05  FILLER                  PIC X(20).
034600
034700 WORKING-STORAGE SECTION.
034800
034900*****************************************************************
035000*    GLOSSARIO DOS PREFIXOS DE NOME DE CAMPO USADOS NESTE
035100*    PROGRAMA (NAO HA COPYBOOK - CADA FD/01 E ESCRITO POR
035200*    INTEIRO AQUI DENTRO, POR ISSO OS PREFIXOS ABAIXO SAO A
035300*    UNICA FORMA DE SABER DE QUE REGISTRO UM CAMPO VEM SEM
035400*    PROCURAR A DECLARACAO):
035500*
035600*    CAR-   CAMPO DO REGISTRO-BUFFER REG-CADCAR (FD CADCAR-ARQ)
035700*    TC-    MESMO CAMPO DE CAR-, JA CARREGADO EM WS-CADCAR-TAB
035800*    DIC-   CAMPO DO REGISTRO-BUFFER REG-DICPAL (FD DICPAL-ARQ)
035900*    TD-    MESMO CAMPO DE DIC-, JA CARREGADO EM WS-DICPAL-TAB
036000*    ENT-   CAMPO DA FICHA DO ALUNO, REG-ENTVOC (FD ENTVOC-ARQ)
036100*    REL-   CAMPO DO RELATORIO FINAL, REG-RELVOC (FD RELVOC-ARQ)
036200*    MAT-   CAMPO DA LINHA DE TRABALHO DO SORT, REG-SAIMAT (SD
036300*           ORDCAR-ARQ)
036400*    TA-    CAMPO DE UMA AREA EM WS-AREA-TAB (AGRUPAMENTO, 0900)
036500*    TSW-   MESMO LAYOUT DE TA-, USADO SO PARA A TROCA (SWAP) DA
036600*           BOLHA DE ORDENACAO (PARAGRAFO 0955)
036700*    WS-IDX-  SUBSCRITO/INDICE DE TABELA (VIDE WS-INDICES)
036800*    WS-SW-   CHAVE/FLAG DE UM UNICO CARACTER 'S'/'N' (OU
036900*             'S'/'N'/OUTRO - VIDE OS 88-NIVEIS DE CADA UM)
037000*****************************************************************
037100
037200*****************************************************************
037300*    STATUS DOS ARQUIVOS
037400*****************************************************************
037500 01  WS-STATUS-ARQUIVOS.
037600     05  WS-STAT-CADCAR          PIC X(02).
037700     05  WS-STAT-DICPAL          PIC X(02).
037800     05  WS-STAT-ENTVOC          PIC X(02).
037900     05  WS-STAT-RELVOC          PIC X(02).
038000*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
038100*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
038200     05  FILLER                  PIC X(10).
038300
038400*****************************************************************
038500*    TABELA DO CATALOGO DE CARREIRAS (CADCAR) EM MEMORIA - LIDA
038600*    POR INTEIRO NO PARAGRAFO 0200.  APENAS OS CAMPOS USADOS NO
038700*    CALCULO DE PONTUACAO SAO CARREGADOS (PARAGRAFO-BASE,
038800*    MICROPROJETOS E MOTIVO-FIT SAO TEXTO DE REPASSE, NAO
038900*    PONTUADO, E FICAM DE FORA DESTA TABELA).
039000*****************************************************************
039100 01  WS-CADCAR-TAB.
039200*    QUANTAS POSICOES DE WS-CADCAR-ENTRY FORAM REALMENTE
039300*    CARREGADAS PELO PARAGRAFO 0200 (PODE SER MENOS DE 200).
039400     05  WS-QTD-CARREIRAS        PIC 9(03) COMP.
039500     05  WS-CADCAR-ENTRY OCCURS 200 TIMES.
039600         10  TC-CODIGO               PIC X(10).
039700         10  TC-NOME                 PIC X(60).
039800         10  TC-AREA                 PIC X(60).
039900         10  TC-PERFIL-RIASEC        PIC X(06).
040000         10  TC-PERFIL-LETRA REDEFINES TC-PERFIL-RIASEC
040100                                 OCCURS 6 TIMES
040200                                     PIC X(01).
040300         10  TC-MATERIAS-REQ         PIC X(200).
040400         10  TC-TAGS                 PIC X(200).
040500         10  TC-QUALIF-MINIMA        PIC X(60).
040600         10  TC-CURSOS-TOP5          PIC X(200).
040700*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
040800*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
040900     05  FILLER                  PIC X(10).
041000
041100*****************************************************************
041200*    DICIONARIO DE PALAVRAS-CHAVE (DICPAL) EM MEMORIA - LIDO POR
041300*    INTEIRO NO PARAGRAFO 0300, USADO PELA ANALISE DE
041400*    SUBJETIVIDADE DO TEXTO DISCURSIVO (PARAGRAFO 0685).
041500*****************************************************************
041600 01  WS-DICPAL-TAB.
041700     05  WS-QTD-DIC              PIC 9(02) COMP.
041800     05  WS-DICPAL-ENTRY OCCURS 50 TIMES.
041900         10  TD-TAG                  PIC X(30).
042000         10  TD-QTD-PALAVRAS         PIC 9(02) COMP.
042100         10  TD-PALAVRAS OCCURS 10 TIMES.
042200             15  TD-PALAVRA          PIC X(20).
042300*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
042400*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
042500     05  FILLER                  PIC X(10).
042600
042700*****************************************************************
042800*    TABELA DE AREAS (BUCKETS) MONTADA DURANTE O AGRUPAMENTO DAS
042900*    CARREIRAS JA ORDENADAS (PARAGRAFO 0900).  CADA AREA GUARDA
043000*    A SOMA E A QUANTIDADE PARA O CALCULO DA MEDIA (PARAGRAFO
043100*    0950) E ATE 5 CARREIRAS (JA EM ORDEM DE PONTUACAO, POIS SAO
043200*    EMPILHADAS NA ORDEM EM QUE SAIEM DO SORT).
043300*****************************************************************
043400 01  WS-AREA-TAB.
043500     05  WS-QTD-AREAS            PIC 9(02) COMP.
043600     05  WS-AREA-ENTRY OCCURS 30 TIMES.
043700         10  TA-NOME                 PIC X(60).
043800         10  TA-SOMA                 PIC S9(05) COMP.
043900         10  TA-QTD-CARR              PIC 9(03) COMP.
044000         10  TA-PONTUACAO            PIC 9(03).
044100         10  TA-CARREIRAS OCCURS 5 TIMES.
044200             15  TA-NOME-CARREIRA        PIC X(60).
044300             15  TA-PONTUACAO-CAR        PIC 9(03).
044400             15  TA-MOTIVOS OCCURS 3 TIMES.
044500                 20  TA-MOTIVO           PIC X(120).
044600             15  TA-TRILHA OCCURS 3 TIMES.
044700                 20  TA-CURSO            PIC X(60).
044800             15  TA-PASSOS OCCURS 3 TIMES.
044900                 20  TA-PASSO            PIC X(80).
045000             15  TA-CONFIANCA            PIC X(06).
045100             15  TA-RECOMENDACAO         PIC X(120).
045200*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
045300*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
045400     05  FILLER                  PIC X(10).
045500
045600*****************************************************************
045700*    AREA DE TROCA (SWAP) PARA A ORDENACAO DECRESCENTE DE
045800*    WS-AREA-TAB POR PONTUACAO (PARAGRAFO 0955) - MESMO LAYOUT DE
045900*    UMA OCORRENCIA DE WS-AREA-ENTRY, CAMPO A CAMPO, PARA PERMITIR
046000*    A TROCA VIA MOVE DE GRUPO (SEM TABELA COMPARTILHADA, NOS
046100*    MOLDES DO PROPRIO WS-AREA-TAB).
046200*****************************************************************
046300 01  WS-AREA-SWAP.
046400     05  TSW-NOME                PIC X(60).
046500     05  TSW-SOMA                PIC S9(05) COMP.
046600     05  TSW-QTD-CARR            PIC 9(03) COMP.
046700     05  TSW-PONTUACAO           PIC 9(03).
046800     05  TSW-CARREIRAS OCCURS 5 TIMES.
046900         10  TSW-NOME-CARREIRA       PIC X(60).
047000         10  TSW-PONTUACAO-CAR       PIC 9(03).
047100         10  TSW-MOTIVOS OCCURS 3 TIMES.
047200             15  TSW-MOTIVO          PIC X(120).
047300         10  TSW-TRILHA OCCURS 3 TIMES.
047400             15  TSW-CURSO           PIC X(60).
047500         10  TSW-PASSOS OCCURS 3 TIMES.
047600             15  TSW-PASSO           PIC X(80).
047700         10  TSW-CONFIANCA           PIC X(06).
047800         10  TSW-RECOMENDACAO        PIC X(120).
047900*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
048000*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
048100     05  FILLER                  PIC X(10).
048200
048300*****************************************************************
048400*    ACUMULADORES DO CALCULO DO PERFIL RIASEC (PARAGRAFO 0500).
048500*    ORDEM FIXA DAS 6 POSICOES:  (1)R (2)I (3)A (4)S (5)E (6)C.
048600*****************************************************************
048700 01  WS-RIASEC-CALC.
048800     05  WS-SOMA-CAT OCCURS 6 TIMES  PIC S9(03) COMP.
048900     05  WS-QTD-CAT  OCCURS 6 TIMES  PIC 9(02) COMP.
049000     05  WS-MEDIA-CAT OCCURS 6 TIMES PIC S9(03)V9(04) COMP.
049100     05  WS-SOMA-MEDIAS              PIC S9(05)V9(04) COMP.
049200     05  WS-VIBE-SCORE OCCURS 6 TIMES PIC 9(03).
049300*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
049400*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
049500     05  FILLER                      PIC X(10).
049600
049700*    TABELA FIXA PERGUNTA -> CATEGORIA (1=R 2=I 3=A 4=S 5=E 6=C).
049800 01  WS-TABELA-MAPA-RIASEC-1.
049900     05  FILLER                  PIC 9(01) VALUE 1.
050000     05  FILLER                  PIC 9(01) VALUE 6.
050100     05  FILLER                  PIC 9(01) VALUE 2.
050200     05  FILLER                  PIC 9(01) VALUE 4.
050300     05  FILLER                  PIC 9(01) VALUE 3.
050400     05  FILLER                  PIC 9(01) VALUE 5.
050500     05  FILLER                  PIC 9(01) VALUE 6.
050600     05  FILLER                  PIC 9(01) VALUE 1.
050700     05  FILLER                  PIC 9(01) VALUE 2.
050800     05  FILLER                  PIC 9(01) VALUE 3.
050900     05  FILLER                  PIC 9(01) VALUE 6.
051000     05  FILLER                  PIC 9(01) VALUE 4.
051100     05  FILLER                  PIC 9(01) VALUE 5.
051200     05  FILLER                  PIC 9(01) VALUE 2.
051300 01  WS-TABELA-MAPA-RIASEC REDEFINES WS-TABELA-MAPA-RIASEC-1.
051400     05  WS-CAT-DA-PERGUNTA OCCURS 14 TIMES PIC 9(01).
051500
051600*    TABELA FIXA LETRA -> CATEGORIA, NA ORDEM FIXA (1)R (2)I
051700*    (3)A (4)S (5)E (6)C - TC-PERFIL-RIASEC GRAVA AS LETRAS
051800*    EXIGIDAS PELA CARREIRA NA ORDEM EM QUE FORAM CADASTRADAS
051900*    (EX.: "IA"), NAO NA ORDEM FIXA DA CATEGORIA, POR ISSO
052000*    0662-ACHAR-CATEGORIA-LETRA PRECISA DESTA TABELA PARA
052100*    TRADUZIR A LETRA GRAVADA PARA A POSICAO DELA EM
052200*    WS-VIBE-SCORE / WS-TRACO-NOME / WS-TRACO-DESC.
052300 01  WS-TABELA-LETRA-CAT-1.
052400     05  FILLER                  PIC X(01) VALUE 'R'.
052500     05  FILLER                  PIC X(01) VALUE 'I'.
052600     05  FILLER                  PIC X(01) VALUE 'A'.
052700     05  FILLER                  PIC X(01) VALUE 'S'.
052800     05  FILLER                  PIC X(01) VALUE 'E'.
052900     05  FILLER                  PIC X(01) VALUE 'C'.
053000 01  WS-TABELA-LETRA-CAT REDEFINES WS-TABELA-LETRA-CAT-1.
053100     05  WS-LETRA-DA-CAT OCCURS 6 TIMES PIC X(01).
053200
053300*    TABELA FIXA DO NOME E DESCRICAO DE CADA TRACO RIASEC, NA
053400*    MESMA ORDEM (1)R (2)I (3)A (4)S (5)E (6)C - USADA NA
053500*    GERACAO DOS MOTIVOS (PARAGRAFO 0710).
053600 01  WS-TABELA-TRACOS-1.
053700     05  FILLER PIC X(15) VALUE 'Realistic'.
053800     05  FILLER PIC X(40) VALUE 'hands-on practical'.
053900     05  FILLER PIC X(15) VALUE 'Investigative'.
054000     05  FILLER PIC X(40) VALUE 'analytical research-oriented'.
054100     05  FILLER PIC X(15) VALUE 'Artistic'.
054200     05  FILLER PIC X(40) VALUE 'creative expressive'.
054300     05  FILLER PIC X(15) VALUE 'Social'.
054400     05  FILLER PIC X(40) VALUE 'helping people-focused'.
054500     05  FILLER PIC X(15) VALUE 'Enterprising'.
054600     05  FILLER PIC X(40) VALUE 'leadership business-minded'.
054700     05  FILLER PIC X(15) VALUE 'Conventional'.
054800     05  FILLER PIC X(40) VALUE 'organized detail-oriented'.
054900 01  WS-TABELA-TRACOS REDEFINES WS-TABELA-TRACOS-1.
055000     05  WS-TRACO-ENTRY OCCURS 6 TIMES.
055100         10  WS-TRACO-NOME       PIC X(15).
055200         10  WS-TRACO-DESC       PIC X(40).
055300
055400*    TABELA FIXA CARREIRA-DOS-PAIS -> AREA, USADA NO SUBESCORE
055500*    DE CONTEXTO (PARAGRAFO 0690, REGRA 2).
055600 01  WS-TABELA-PARENTES-1.
055700     05  FILLER PIC X(40) VALUE 'IT / Software'.
055800     05  FILLER PIC X(60) VALUE
055900         'Computer Science & Software Development'.
056000     05  FILLER PIC X(40) VALUE 'Finance / Banking'.
056100     05  FILLER PIC X(60) VALUE
056200         'Business Finance & Consulting'.
056300     05  FILLER PIC X(40) VALUE 'Medicine / Healthcare'.
056400     05  FILLER PIC X(60) VALUE
056500         'Healthcare & Life Sciences'.
056600     05  FILLER PIC X(40) VALUE 'Education'.
056700     05  FILLER PIC X(60) VALUE 'Education & Training'.
056800     05  FILLER PIC X(40) VALUE 'Creative Arts'.
056900     05  FILLER PIC X(60) VALUE
057000         'Design Media & Creative Industries'.
057100 01  WS-TABELA-PARENTES REDEFINES WS-TABELA-PARENTES-1.
057200     05  WS-PARENTE-ENTRY OCCURS 5 TIMES.
057300         10  WS-PARENTE-CARREIRA     PIC X(40).
057400         10  WS-PARENTE-AREA         PIC X(60).
057500
057600*****************************************************************
057700*    SUBESCORES DA CARREIRA CORRENTE (RECALCULADOS PARA CADA
057800*    CARREIRA DO CATALOGO, PARAGRAFO 0650).
057900*****************************************************************
058000 01  WS-SUBESCORES.
058100     05  WS-SUBESC-RIASEC        PIC S9(05)V9(04) COMP.
058200     05  WS-SUBESC-MATERIA       PIC S9(05)V9(04) COMP.
058300     05  WS-SUBESC-PRATICA       PIC S9(05)V9(04) COMP.
058400     05  WS-SUBESC-CONTEXTO      PIC S9(05)V9(04) COMP.
058500     05  WS-ESCORE-FINAL         PIC S9(05)V9(04) COMP.
058600     05  WS-ESCORE-TEXTO         PIC S9(05) COMP.
058700     05  WS-SW-DESQUALIFICADA    PIC X(01).
058800         88  WS-DESQUALIFICADA       VALUE 'S'.
058900         88  WS-NAO-DESQUALIFICADA   VALUE 'N'.
059000     05  WS-SOMA-MATERIA         PIC S9(05) COMP.
059100     05  WS-NOTA-ACHADA          PIC 9(03).
059200*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
059300*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
059400     05  FILLER                  PIC X(10).
059500
059600*****************************************************************
059700*    CONTADORES AVULSOS DE LACO (NAO PERTENCEM A NENHUMA TABELA
059800*    ESPECIFICA - SAO REAPROVEITADOS POR VARIOS PARAGRAFOS DE
059900*    VARREDURA, CADA UM ZERANDO/CARREGANDO ANTES DE USAR).
060000*****************************************************************
060100 77  WS-J                        PIC 9(03) COMP.
060200 77  WS-K                        PIC 9(03) COMP.
060300*****************************************************************
060400*    SUBSCRITOS E INDICES DE TABELA (PERIODO EXIGE COMP EM TODO
060500*    CONTADOR/SUBSCRITO/ACUMULADOR).
060600*****************************************************************
060700 01  WS-INDICES.
060800*    SUBSCRITO CORRENTE EM WS-CADCAR-TAB (LACO PRINCIPAL, 0655).
060900     05  WS-IDX-CAR              PIC 9(03) COMP.
061000*    SUBSCRITO CORRENTE EM ENT-RESP-VIBE (PARAGRAFO 0520).
061100     05  WS-IDX-Q                PIC 9(02) COMP.
061200*    SUBSCRITO DAS 6 CATEGORIAS RIASEC (R I A S E C).
061300     05  WS-IDX-CAT              PIC 9(01) COMP.
061400*    SUBSCRITO CORRENTE EM ENT-MATERIAS / TC-MATERIAS-REQ.
061500     05  WS-IDX-MAT              PIC 9(02) COMP.
061600*    SUBSCRITO CORRENTE EM ENT-ATIVIDADES.
061700     05  WS-IDX-ATIV             PIC 9(02) COMP.
061800*    SUBSCRITO CORRENTE EM TC-TAGS EXPLODIDA (WS-EXP-TAB).
061900     05  WS-IDX-TAG              PIC 9(02) COMP.
062000*    SUBSCRITO CORRENTE EM WS-DICPAL-TAB.
062100     05  WS-IDX-DIC              PIC 9(02) COMP.
062200*    SUBSCRITO CORRENTE EM TD-PALAVRAS DA ENTRADA DE DICPAL ATUAL.
062300     05  WS-IDX-PAL              PIC 9(02) COMP.
062400*    SUBSCRITO CORRENTE EM TC-MATERIAS-REQ EXPLODIDA.
062500     05  WS-IDX-REQ              PIC 9(02) COMP.
062600*    SUBSCRITO CORRENTE EM TC-PERFIL-LETRA.
062700     05  WS-IDX-LETRA            PIC 9(01) COMP.
062800*    SUBSCRITO CORRENTE EM WS-AREA-TAB (LACO DE AGRUPAMENTO, 0900).
062900     05  WS-IDX-AREA             PIC 9(02) COMP.
063000*    SEGUNDO SUBSCRITO DE WS-AREA-TAB - USADO NA BOLHA DE
063100*    ORDENACAO DO PARAGRAFO 0955, QUE COMPARA POSICOES ADJACENTES.
063200     05  WS-IDX-AREA2            PIC 9(02) COMP.
063300*    SUBSCRITO CORRENTE EM TA-CARREIRAS / REL-TOPO-CARREIRAS.
063400     05  WS-IDX-TOPO             PIC 9(01) COMP.
063500*    SUBSCRITO CORRENTE EM REL-AREAS NA MONTAGEM FINAL (0950-1056).
063600     05  WS-IDX-REL              PIC 9(01) COMP.
063700*    SUBSCRITO CORRENTE EM ENT-CARREIRA-PAIS.
063800     05  WS-IDX-PARENTE          PIC 9(01) COMP.
063900*    SUBSCRITO CORRENTE EM TC-CURSOS-TOP5 / TA-TRILHA.
064000     05  WS-IDX-CURSO            PIC 9(01) COMP.
064100*    SUBSCRITO CORRENTE EM WS-MOTIVO-GERADO / TA-MOTIVOS.
064200     05  WS-IDX-MOTIVO           PIC 9(01) COMP.
064300*    SUBSCRITO CORRENTE EM TA-PASSOS.
064400     05  WS-IDX-PASSO            PIC 9(01) COMP.
064500*    POSICAO ENCONTRADA PELAS ROTINAS DE BUSCA EM TABELA (0693,
064600*    0721) - ZERO SIGNIFICA "NAO ACHADA".
064700     05  WS-POS-ACHADA           PIC 9(02) COMP.
064800*    CATEGORIA (1=R 2=I 3=A 4=S 5=E 6=C) RESOLVIDA PELO
064900*    PARAGRAFO 0662 A PARTIR DA LETRA GRAVADA EM
065000*    TC-PERFIL-LETRA - A LETRA EM SI NAO E A CATEGORIA, E A
065100*    POSICAO DELA NO PERFIL GRAVADO.
065200     05  WS-LETRA-BUSCA          PIC X(01).
065300     05  WS-IDX-CATEGORIA        PIC 9(01) COMP.
065400*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
065500*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
065600     05  FILLER                  PIC X(10).
065700
065800*****************************************************************
065900*    AREA GENERICA DE MANIPULACAO DE TEXTO - USADA PELOS
066000*    PARAGRAFOS UTILITARIOS 0800 A 0850 (CONTEM-TEXTO,
066100*    MINUSCULAS, CALCULO DE TAMANHO, EXPLOSAO DE LISTA).
066200*****************************************************************
066300 01  WS-UTIL-TEXTO.
066400     05  WS-CAMPO-VAR            PIC X(500).
066500     05  WS-CAMPO-VAR2           PIC X(500).
066600     05  WS-TAM-MAX              PIC 9(03) COMP.
066700     05  WS-TAM-RESULT           PIC 9(03) COMP.
066800     05  WS-TAM-A                PIC 9(03) COMP.
066900     05  WS-TAM-B                PIC 9(03) COMP.
067000     05  WS-IDX-TRIM             PIC 9(03) COMP.
067100     05  WS-TEXTO-BUSCA          PIC X(2000).
067200     05  WS-SUBTEXTO-BUSCA       PIC X(120).
067300     05  WS-TAM-SUB              PIC 9(03) COMP.
067400     05  WS-POS-BUSCA            PIC 9(03) COMP.
067500     05  WS-SW-CONTEM            PIC X(01).
067600         88  WS-CONTEM               VALUE 'S'.
067700         88  WS-NAO-CONTEM           VALUE 'N'.
067800*    FLAG GENERICO DE "ACHEI" - USADO PELAS VARREDURAS DE
067900*    TABELA DE VARIOS PARAGRAFOS (NAO GUARDA ESTADO ENTRE UMA
068000*    VARREDURA E OUTRA, SO DENTRO DO PROPRIO LACO CHAMADOR).
068100     05  WS-SW-ACHOU             PIC X(01).
068200         88  WS-ACHOU                VALUE 'S'.
068300         88  WS-NAO-ACHOU            VALUE 'N'.
068400*    FLAG GENERICO AUXILIAR PARA COMPOR CONDICOES "E" (AND)
068500*    QUANDO AS DUAS PARTES SAO TESTADAS EM CHAMADAS SEPARADAS.
068600     05  WS-SW-TEMP              PIC X(01).
068700         88  WS-TEMP-SIM             VALUE 'S'.
068800         88  WS-TEMP-NAO             VALUE 'N'.
068900*    SEGUNDO FLAG AUXILIAR - PERMITE COMPOR DUAS ACUMULACOES
069000*    "OU" INDEPENDENTES PARA DEPOIS LIGA-LAS COM "E", SEM
069100*    PRECISAR ANINHAR IF (REGRAS 4 E 8 DO SUBESCORE DE CONTEXTO).
069200     05  WS-SW-TEMP2             PIC X(01).
069300         88  WS-TEMP2-SIM            VALUE 'S'.
069400         88  WS-TEMP2-NAO            VALUE 'N'.
069500     05  WS-EXP-QTD              PIC 9(02) COMP.
069600     05  WS-EXP-TAB OCCURS 20 TIMES PIC X(60).
069700     05  WS-TEXTO-LIVRE          PIC X(2000).
069800*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
069900*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
070000     05  FILLER                  PIC X(10).
070100
070200*****************************************************************
070300*    AREA DE MONTAGEM DOS MOTIVOS, PASSOS, TRILHA, CONFIANCA E
070400*    RECOMENDACAO DE UMA CARREIRA (PARAGRAFO 0700) ANTES DE
070500*    SEREM COPIADOS PARA O REGISTRO SAIMAT (ORDCAR-ARQ).
070600*****************************************************************
070700 01  WS-MOTIVOS-TAB.
070800     05  WS-QTD-MOTIVOS          PIC 9(01) COMP.
070900     05  WS-MOTIVO-GERADO OCCURS 3 TIMES PIC X(120).
071000*    AREA DE FOLGA DO REGISTRO - NAO MEXER SEM AUTORIZACAO
071100*    DO ANALISTA RESPONSAVEL PELO LAYOUT.
071200     05  FILLER                  PIC X(10).
071300
071400*****************************************************************
071500*    CABECALHO DO ALUNO, COPIADO DE ENTVOC NO PARAGRAFO 1000, E
071600*    CONTADORES DIVERSOS DO PROCESSAMENTO.
071700*****************************************************************
071800*    CHAVE DE FIM-DE-ARQUIVO DA LEITURA DO ORDCAR (PARAGRAFO 0900)
071900*    - AVULSA, FORA DE WS-DIVERSOS, PRA FICAR VISIVEL DE LONGE NO
072000*    LACO DE AGRUPAMENTO POR AREA.
072100 77  WS-SW-FIM-ORDCAR            PIC X(01).
072200     88  WS-FIM-ORDCAR               VALUE 'S'.
072300     88  WS-NAO-FIM-ORDCAR           VALUE 'N'.
072400 01  WS-DIVERSOS.
072500     05  WS-QTD-BUCKETS-FINAL    PIC 9(02) COMP.
072600     05  WS-ANO-PROC             PIC 9(04).
072700     05  WS-SW-ENCONTROU-AREA    PIC X(01).
072800         88  WS-ENCONTROU-AREA       VALUE 'S'.
072900         88  WS-NAO-ENCONTROU-AREA   VALUE 'N'.
073000     05  WS-PRIM-PALAVRA-AREA    PIC X(60).
073100     05  WS-NOME-AREA-ATUAL      PIC X(60).
073200*    CAMPOS DE EDICAO USADOS PARA ENCAIXAR UM NUMERO (0-100) SEM
073300*    ZEROS/BRANCOS A ESQUERDA DENTRO DE UM MOTIVO MONTADO POR
073400*    STRING (PARAGRAFO 0715).
073500     05  WS-NUM-EDITADO          PIC ZZ9.
073600     05  WS-NUM-TEXTO            PIC X(03).
073700*    FOLGA RESERVADA PARA EVENTUAL INCLUSAO DE CAMPO NOVO
073800*    SEM PRECISAR RENUMERAR OS DEMAIS CAMPOS DO GRUPO.
073900     05  FILLER                  PIC X(10).
074000
074100 PROCEDURE DIVISION.
074200
074300*****************************************************************
074400*    INDICE DAS FAIXAS DE PARAGRAFO (CONSULTAR ANTES DE MEXER -
074500*    A NUMERACAO SEGUE A ORDEM DO FLUXO, NAO A ORDEM NO FONTE):
074600*
074700*    0000        PARAGRAFO PRINCIPAL
074800*    0100-0199   ABERTURA/FECHAMENTO DE ARQUIVOS
074900*    0200-0299   CARGA DO CATALOGO DE CARREIRAS EM MEMORIA
075000*    0300-0399   CARGA DO DICIONARIO DE PALAVRAS-CHAVE EM MEMORIA
075100*    0400-0499   LEITURA DA FICHA DE RESPOSTAS DO ALUNO
075200*    0500-0599   CALCULO DO PERFIL RIASEC (6 SUBESCORES)
075300*    0600-0649   LACO DE SELECAO DAS CARREIRAS A PONTUAR
075400*    0650-0659   LACO PRINCIPAL DE PONTUACAO (UMA CARREIRA POR VEZ)
075500*    0660-0669   SUBESCORE RIASEC DA CARREIRA CORRENTE
075600*    0670-0679   SUBESCORE DE MATERIAS CURSADAS
075700*    0680-0699   SUBESCORE PRATICO E SUBESCORE DE CONTEXTO
075800*    0700-0719   GERACAO DOS MOTIVOS DE ENCAIXE
075900*    0720-0739   RECOMENDACAO, TRILHA DE ESTUDOS E CONFIANCA
076000*    0800-0857   UTILITARIOS GENERICOS DE TEXTO (CONTEM/TAMANHO/
076100*                EXPLOSAO DE LISTA "[A,B,C]"/MINUSCULAS)
076200*    0900-0939   SORT DAS CARREIRAS PONTUADAS E AGRUPAMENTO POR AREA
076300*    0950-0959   MEDIA E ORDENACAO DECRESCENTE DAS AREAS
076400*    1000-1099   MONTAGEM DO RELATORIO FINAL EM MEMORIA
076500*    1100-1199   GRAVACAO DO RELATORIO
076600*    1200        ENCERRAMENTO DO PROGRAMA
076700*****************************************************************
076800
076900*****************************************************************
077000*    PARAGRAFO PRINCIPAL - ORQUESTRA TODA A EXECUCAO, NA ORDEM
077100*    DO FLUXO DE ORIENTACAO VOCACIONAL: ABRE, CARREGA CATALOGO E
077200*    DICIONARIO, LE A FICHA DO ALUNO, CALCULA O PERFIL RIASEC,
077300*    PONTUA/ORDENA/AGRUPA AS CARREIRAS E GRAVA O RELATORIO.
077400*****************************************************************
077500 0000-PRINCIPAL.
077600     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
077700     PERFORM 0200-CARGA-CARREIRAS THRU 0200-EXIT.
077800     PERFORM 0300-CARGA-DICIONARIO THRU 0300-EXIT.
077900     PERFORM 0400-LER-SUBMISSAO THRU 0400-EXIT.
078000     PERFORM 0500-CALCULA-RIASEC THRU 0500-EXIT.
078100     PERFORM 0600-ORDENAR-CARREIRAS THRU 0600-EXIT.
078200     PERFORM 0950-FINALIZAR-AREAS THRU 0950-EXIT.
078300     PERFORM 1000-MONTAR-CABECALHO THRU 1000-EXIT.
078400     PERFORM 1050-MONTAR-AREAS-SAIDA THRU 1050-EXIT.
078500     PERFORM 1100-GRAVAR-RELATORIO THRU 1100-EXIT.
078600     PERFORM 1200-ENCERRAR THRU 1200-EXIT.
078700     STOP RUN.
078800
078900*****************************************************************
079000*    ABERTURA DOS ARQUIVOS - QUALQUER FALHA DE ABERTURA ENCERRA
079100*    O LOTE (SEM ESTES ARQUIVOS NAO HA COMO PONTUAR O ALUNO).
079200*****************************************************************
079300 0100-ABRIR-ARQUIVOS.
079400*    CATALOGO DE CARREIRAS - TEM QUE EXISTIR, SENAO NAO HA O QUE
079500*    PONTUAR.
079600     OPEN INPUT CADCAR-ARQ.
079700     IF WS-STAT-CADCAR NOT = '00'
079800         DISPLAY 'CARVOC-COB - CADCAR.DAT INEXISTENTE OU COM '
079900                 'ERRO - STATUS ' WS-STAT-CADCAR
080000         STOP RUN.
080100*    DICIONARIO DE PALAVRAS-CHAVE - FECHA O CADCAR JA ABERTO ANTES
080200*    DE ENCERRAR, PARA NAO DEIXAR ARQUIVO PENDENTE NO STOP RUN.
080300     OPEN INPUT DICPAL-ARQ.
080400     IF WS-STAT-DICPAL NOT = '00'
080500         DISPLAY 'CARVOC-COB - DICPAL.DAT INEXISTENTE OU COM '
080600                 'ERRO - STATUS ' WS-STAT-DICPAL
080700         CLOSE CADCAR-ARQ
080800         STOP RUN.
080900*    FICHA DE RESPOSTAS DO ALUNO - FECHA OS DOIS ARQUIVOS JA
081000*    ABERTOS ANTES DE ENCERRAR.
081100     OPEN INPUT ENTVOC-ARQ.
081200     IF WS-STAT-ENTVOC NOT = '00'
081300         DISPLAY 'CARVOC-COB - ENTVOC.DAT INEXISTENTE OU COM '
081400                 'ERRO - STATUS ' WS-STAT-ENTVOC
081500         CLOSE CADCAR-ARQ
081600         CLOSE DICPAL-ARQ
081700         STOP RUN.
081800*    RELATORIO DE SAIDA - FECHA OS TRES ARQUIVOS DE ENTRADA ANTES
081900*    DE ENCERRAR, SE A ABERTURA EM MODO OUTPUT FALHAR.
082000     OPEN OUTPUT RELVOC-ARQ.
082100     IF WS-STAT-RELVOC NOT = '00'
082200         DISPLAY 'CARVOC-COB - ERRO AO ABRIR RELVOC.DAT - '
082300                 'STATUS ' WS-STAT-RELVOC
082400         CLOSE CADCAR-ARQ
082500         CLOSE DICPAL-ARQ
082600         CLOSE ENTVOC-ARQ
082700         STOP RUN.
082800 0100-EXIT. EXIT.
082900
083000*****************************************************************
083100*    CARGA DO CATALOGO DE CARREIRAS EM WS-CADCAR-TAB - O ARQUIVO
083200*    NAO PRECISA VIR EM NENHUMA ORDEM (REGRA DO BATCH FLOW,
083300*    PASSO 1); O CASAMENTO COM O ALUNO E TODO POR VARREDURA.
083400*****************************************************************
083500 0200-CARGA-CARREIRAS.
083600     MOVE 0 TO WS-QTD-CARREIRAS.
083700*    LE UM REGISTRO DO CATALOGO E EMPILHA EM WS-CADCAR-ENTRY, CAMPO A
083800*    CAMPO (OS CAMPOS DE TEXTO DE REPASSE FICAM SO NO BUFFER, REG-CADCAR).
083900 0210-LER-CARREIRA.
084000*    LACO DE LEITURA DO CADASTRO VIA GO TO (NAO HA PERFORM COM
084100*    UNTIL AQUI PORQUE O AT END PRECISA DESVIAR DIRETO PRA FORA
084200*    DO LACO, SEM PASSAR PELO RESTO DO PARAGRAFO).
084300     READ CADCAR-ARQ
084400         AT END GO TO 0200-EXIT.
084500*    TABELA TC- LIMITADA A 200 CARREIRAS; SOBRA DE REGISTROS NO
084600*    ARQUIVO SO GERA AVISO NO CONSOLE, NAO ABORTA O JOB.
084700     IF WS-QTD-CARREIRAS >= 200
084800         DISPLAY 'CARVOC-COB - CADCAR.DAT EXCEDE 200 CARREIRAS '
084900                 '- REGISTROS EXCEDENTES IGNORADOS'
085000         GO TO 0200-EXIT.
085100     ADD 1 TO WS-QTD-CARREIRAS.
085200*    COPIA CAMPO A CAMPO DO BUFFER CAR- PARA A LINHA CORRENTE DA
085300*    TABELA EM MEMORIA TC-, QUE O RESTO DO PROGRAMA PERCORRE.
085400     MOVE CAR-CODIGO         TO TC-CODIGO (WS-QTD-CARREIRAS).
085500     MOVE CAR-NOME           TO TC-NOME (WS-QTD-CARREIRAS).
085600     MOVE CAR-AREA           TO TC-AREA (WS-QTD-CARREIRAS).
085700     MOVE CAR-PERFIL-RIASEC  TO TC-PERFIL-RIASEC
085800                                   (WS-QTD-CARREIRAS).
085900     MOVE CAR-MATERIAS-REQ   TO TC-MATERIAS-REQ
086000                                   (WS-QTD-CARREIRAS).
086100     MOVE CAR-TAGS           TO TC-TAGS (WS-QTD-CARREIRAS).
086200     MOVE CAR-QUALIF-MINIMA  TO TC-QUALIF-MINIMA
086300                                   (WS-QTD-CARREIRAS).
086400     MOVE CAR-CURSOS-TOP5    TO TC-CURSOS-TOP5
086500                                   (WS-QTD-CARREIRAS).
086600     GO TO 0210-LER-CARREIRA.
086700 0200-EXIT. EXIT.
086800
086900*****************************************************************
087000*    CARGA DO DICIONARIO DE PALAVRAS-CHAVE EM WS-DICPAL-TAB -
087100*    TABELA DE REFERENCIA USADA PELA ANALISE DE SUBJETIVIDADE.
087200*****************************************************************
087300 0300-CARGA-DICIONARIO.
087400     MOVE 0 TO WS-QTD-DIC.
087500*    LE UM REGISTRO DO DICIONARIO E EMPILHA EM WS-DICPAL-ENTRY, CHAMANDO
087600*    0320 PARA COPIAR CADA PALAVRA-CHAVE DA LISTA OCCURS.
087700 0310-LER-DIC.
087800     READ DICPAL-ARQ
087900         AT END GO TO 0300-EXIT.
088000     IF WS-QTD-DIC >= 50
088100         GO TO 0300-EXIT.
088200     ADD 1 TO WS-QTD-DIC.
088300     MOVE DIC-TAG            TO TD-TAG (WS-QTD-DIC).
088400     MOVE DIC-QTD-PALAVRAS   TO TD-QTD-PALAVRAS (WS-QTD-DIC).
088500     PERFORM 0320-COPIAR-PALAVRA THRU 0320-EXIT
088600         VARYING WS-IDX-PAL FROM 1 BY 1 UNTIL WS-IDX-PAL > 10.
088700     GO TO 0310-LER-DIC.
088800 0300-EXIT. EXIT.
088900
089000*    COPIA UMA POSICAO DE DIC-PALAVRA PARA TD-PALAVRA DA ENTRADA EM
089100*    MONTAGEM (WS-IDX-DIC/WS-IDX-PAL JA POSICIONADOS PELO CHAMADOR).
089200 0320-COPIAR-PALAVRA.
089300     MOVE DIC-PALAVRA (WS-IDX-PAL)
089400                       TO TD-PALAVRA (WS-QTD-DIC, WS-IDX-PAL).
089500 0320-EXIT. EXIT.
089600
089700*****************************************************************
089800*    LEITURA DA FICHA DE RESPOSTAS DO ALUNO - UM UNICO REGISTRO
089900*    POR EXECUCAO.  AUSENCIA DE REGISTRO ENCERRA O LOTE.
090000*****************************************************************
090100 0400-LER-SUBMISSAO.
090200     READ ENTVOC-ARQ
090300         AT END
090400             DISPLAY 'CARVOC-COB - ENTVOC.DAT VAZIO - NADA A '
090500                     'PROCESSAR'
090600             CLOSE CADCAR-ARQ
090700             CLOSE DICPAL-ARQ
090800             CLOSE ENTVOC-ARQ
090900             CLOSE RELVOC-ARQ
091000             STOP RUN.
091100 0400-EXIT. EXIT.
091200
091300*****************************************************************
091400*    CALCULO DO PERFIL RIASEC DO ALUNO A PARTIR DAS 14 RESPOSTAS
091500*    DA ESCALA LIKERT (1-5).  RESPOSTA AUSENTE (ZERO) VALE 3
091600*    (NEUTRO).  SOMA E CONTA POR CATEGORIA, TIRA A MEDIA, E
091700*    NORMALIZA AS 6 MEDIAS PARA SOMAREM ~100.
091800*****************************************************************
091900 0500-CALCULA-RIASEC.
092000     PERFORM 0505-ZERAR-CATEGORIA THRU 0505-EXIT
092100         VARYING WS-IDX-CAT FROM 1 BY 1 UNTIL WS-IDX-CAT > 6.
092200     PERFORM 0510-MAPEAR-RESPOSTA THRU 0510-EXIT
092300         VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 14.
092400     MOVE 0 TO WS-SOMA-MEDIAS.
092500     PERFORM 0520-CALC-MEDIA THRU 0520-EXIT
092600         VARYING WS-IDX-CAT FROM 1 BY 1 UNTIL WS-IDX-CAT > 6.
092700     IF WS-SOMA-MEDIAS > 0
092800         PERFORM 0530-CALC-VIBE THRU 0530-EXIT
092900             VARYING WS-IDX-CAT FROM 1 BY 1 UNTIL WS-IDX-CAT > 6
093000     ELSE
093100         PERFORM 0535-ZERAR-VIBE THRU 0535-EXIT
093200             VARYING WS-IDX-CAT FROM 1 BY 1 UNTIL WS-IDX-CAT > 6.
093300 0500-EXIT. EXIT.
093400
093500*    ZERA OS ACUMULADORES DE UMA CATEGORIA RIASEC (SOMA E QUANTIDADE)
093600*    ANTES DE COMECAR A SOMAR AS RESPOSTAS DAQUELA CATEGORIA.
093700 0505-ZERAR-CATEGORIA.
093800     MOVE 0 TO WS-SOMA-CAT (WS-IDX-CAT).
093900     MOVE 0 TO WS-QTD-CAT (WS-IDX-CAT).
094000 0505-EXIT. EXIT.
094100
094200*    RESPOSTA ZERO (NAO RESPONDIDA) ENTRA COMO 3 - NEUTRO.
094300 0510-MAPEAR-RESPOSTA.
094400     MOVE WS-CAT-DA-PERGUNTA (WS-IDX-Q) TO WS-IDX-CAT.
094500     IF ENT-VIBE-RESP (WS-IDX-Q) = 0
094600         ADD 3 TO WS-SOMA-CAT (WS-IDX-CAT)
094700     ELSE
094800         ADD ENT-VIBE-RESP (WS-IDX-Q) TO WS-SOMA-CAT (WS-IDX-CAT).
094900     ADD 1 TO WS-QTD-CAT (WS-IDX-CAT).
095000 0510-EXIT. EXIT.
095100
095200*    DIVIDE A SOMA DA CATEGORIA PELA QUANTIDADE DE PERGUNTAS RESPONDIDAS
095300*    NELA; QUANTIDADE ZERO FICA COM MEDIA ZERO (SEM DIVISAO).
095400 0520-CALC-MEDIA.
095500     IF WS-QTD-CAT (WS-IDX-CAT) = 0
095600         MOVE 0 TO WS-MEDIA-CAT (WS-IDX-CAT)
095700     ELSE
095800         DIVIDE WS-SOMA-CAT (WS-IDX-CAT) BY
095900             WS-QTD-CAT (WS-IDX-CAT)
096000             GIVING WS-MEDIA-CAT (WS-IDX-CAT) ROUNDED.
096100     ADD WS-MEDIA-CAT (WS-IDX-CAT) TO WS-SOMA-MEDIAS.
096200 0520-EXIT. EXIT.
096300
096400*    CONVERTE A MEDIA (ESCALA 1-5) DA CATEGORIA PARA O SUBESCORE
096500*    PERCENTUAL 0-100 GRAVADO EM WS-VIBE-SCORE.
096600 0530-CALC-VIBE.
096700     COMPUTE WS-VIBE-SCORE (WS-IDX-CAT) ROUNDED =
096800         WS-MEDIA-CAT (WS-IDX-CAT) * 100 / WS-SOMA-MEDIAS.
096900 0530-EXIT. EXIT.
097000
097100*    ZERA UMA POSICAO DE WS-VIBE-SCORE QUANDO A CATEGORIA NAO TEVE
097200*    NENHUMA RESPOSTA (WS-QTD-CAT ZERO).
097300 0535-ZERAR-VIBE.
097400     MOVE 0 TO WS-VIBE-SCORE (WS-IDX-CAT).
097500 0535-EXIT. EXIT.
097600
097700*****************************************************************
097800*    ORDENACAO DAS CARREIRAS PONTUADAS - CADA CARREIRA DO
097900*    CATALOGO E PONTUADA CONTRA O ALUNO NO PROCEDIMENTO DE
098000*    ENTRADA E LIBERADA PARA O SORT; O SORT DEVOLVE AS CARREIRAS
098100*    EM ORDEM DECRESCENTE DE PONTUACAO AO PROCEDIMENTO DE SAIDA,
098200*    QUE AS AGRUPA POR AREA (NOS MOLDES DO SORTCAD DO RELNOT).
098300*****************************************************************
098400 0600-ORDENAR-CARREIRAS.
098500     MOVE 0 TO WS-QTD-AREAS.
098600     SORT ORDCAR-ARQ
098700         DESCENDING KEY MAT-PONTUACAO
098800         INPUT PROCEDURE 0650-SELECIONAR-CARREIRAS THRU 0850-EXIT
098900         OUTPUT PROCEDURE 0900-AGRUPAR-SAIDA THRU 0930-EXIT.
099000 0600-EXIT. EXIT.
099100
099200*****************************************************************
099300*    PROCEDIMENTO DE ENTRADA DO SORT - PERCORRE O CATALOGO EM
099400*    MEMORIA, CALCULA OS 4 SUBESCORES E A PONTUACAO FINAL DE
099500*    CADA CARREIRA, MONTA OS MOTIVOS/PASSOS/TRILHA/CONFIANCA/
099600*    RECOMENDACAO E LIBERA UMA LINHA SAIMAT PARA O SORT.
099700*****************************************************************
099800 0650-SELECIONAR-CARREIRAS.
099900     MOVE 1 TO WS-IDX-CAR.
100000*    CORPO DO LACO PRINCIPAL - CALCULA OS 4 SUBESCORES DA CARREIRA
100100*    CORRENTE, A PONTUACAO FINAL, E GRAVA A LINHA SAIMAT (SE QUALIFICADA).
100200 0655-LACO-CARREIRA.
100300     IF WS-IDX-CAR > WS-QTD-CARREIRAS
100400         GO TO 0650-EXIT.
100500     MOVE SPACES TO REG-SAIMAT.
100600     PERFORM 0660-CALC-SUBESC-RIASEC THRU 0660-EXIT.
100700     PERFORM 0670-CALC-SUBESC-MATERIA THRU 0670-EXIT.
100800     PERFORM 0680-CALC-SUBESC-PRATICA THRU 0680-EXIT.
100900     PERFORM 0690-CALC-SUBESC-CONTEXTO THRU 0690-EXIT.
101000     PERFORM 0695-CALC-PONTUACAO-FINAL THRU 0695-EXIT.
101100     PERFORM 0700-GERAR-MOTIVOS THRU 0700-EXIT.
101200     MOVE TC-NOME (WS-IDX-CAR) TO MAT-NOME-CARREIRA.
101300     RELEASE REG-SAIMAT.
101400     ADD 1 TO WS-IDX-CAR.
101500     GO TO 0655-LACO-CARREIRA.
101600 0650-EXIT. EXIT.
101700
101800*****************************************************************
101900*    SUBESCORE RIASEC (0-100) - COMPARA O PERFIL RIASEC EXIGIDO
102000*    PELA CARREIRA COM O PERFIL DO ALUNO JA CALCULADO EM
102100*    WS-VIBE-SCORE.
102200*****************************************************************
102300 0660-CALC-SUBESC-RIASEC.
102400     MOVE 0 TO WS-SUBESC-RIASEC.
102500     MOVE 0 TO WS-J.
102600     PERFORM 0661-SOMAR-LETRA THRU 0661-EXIT
102700         VARYING WS-IDX-LETRA FROM 1 BY 1 UNTIL WS-IDX-LETRA > 6.
102800     IF WS-J = 0
102900         MOVE 0 TO WS-SUBESC-RIASEC
103000     ELSE
103100         COMPUTE WS-SUBESC-RIASEC ROUNDED =
103200             WS-SUBESC-RIASEC / WS-J * 100.
103300 0660-EXIT. EXIT.
103400
103500*    CADA LETRA GRAVADA EM TC-PERFIL-LETRA (POSICAO WS-IDX-LETRA
103600*    DO PERFIL, NA ORDEM DE CADASTRO DA CARREIRA - EX. "IA") CONTA
103700*    PESO 1 PARA A CATEGORIA QUE ELA REPRESENTA, NUNCA PARA A
103800*    POSICAO DELA NO PERFIL; 0662-ACHAR-CATEGORIA-LETRA TRADUZ A
103900*    LETRA PARA A CATEGORIA (1=R 2=I 3=A 4=S 5=E 6=C) ANTES DE
104000*    INDEXAR WS-VIBE-SCORE.  SLOT VAZIO (SPACE) VALE ZERO, SEM
104100*    PENALIDADE ALEM DISSO.
104200 0661-SOMAR-LETRA.
104300     IF TC-PERFIL-LETRA (WS-IDX-CAR, WS-IDX-LETRA) NOT = SPACE
104400         ADD 1 TO WS-J
104500         MOVE TC-PERFIL-LETRA (WS-IDX-CAR, WS-IDX-LETRA)
104600             TO WS-LETRA-BUSCA
104700         PERFORM 0662-ACHAR-CATEGORIA-LETRA THRU 0662-EXIT
104800         COMPUTE WS-SUBESC-RIASEC =
104900             WS-SUBESC-RIASEC +
105000             (WS-VIBE-SCORE (WS-IDX-CATEGORIA) / 100).
105100 0661-EXIT. EXIT.
105200
105300*    TRADUZ A LETRA GRAVADA EM WS-LETRA-BUSCA PARA A CATEGORIA
105400*    FIXA (1=R 2=I 3=A 4=S 5=E 6=C) USANDO WS-TABELA-LETRA-CAT -
105500*    DEVOLVE EM WS-IDX-CATEGORIA (ZERO SE A LETRA NAO FOR UMA
105600*    DAS SEIS VALIDAS, O QUE NAO DEVE OCORRER COM DADO CONFIAVEL
105700*    DO CADCAR).
105800 0662-ACHAR-CATEGORIA-LETRA.
105900     MOVE 0 TO WS-IDX-CATEGORIA.
106000     MOVE 1 TO WS-K.
106100*    COMPARA A LETRA DE BUSCA CONTRA CADA POSICAO DE WS-LETRA-DA-CAT ATE
106200*    ACHAR A CATEGORIA CORRESPONDENTE (OU ESGOTAR AS 6 POSICOES).
106300 0662-LACO-CATEGORIA.
106400     IF WS-K > 6
106500         GO TO 0662-EXIT.
106600     IF WS-LETRA-DA-CAT (WS-K) = WS-LETRA-BUSCA
106700         MOVE WS-K TO WS-IDX-CATEGORIA
106800         GO TO 0662-EXIT.
106900     ADD 1 TO WS-K.
107000     GO TO 0662-LACO-CATEGORIA.
107100 0662-EXIT. EXIT.
107200
107300*****************************************************************
107400*    SUBESCORE DE MATERIAS (DISCIPLINAS), 0-100 - QUALQUER
107500*    MATERIA EXIGIDA QUE O ALUNO NAO TENHA CURSADO DESCLASSIFICA
107600*    A CARREIRA (PONTUACAO ZERO), SEM TOLERANCIA (O COMENTARIO
107700*    ANTIGO NO FONTE-FORA FALAVA EM "PERMITIR 1 FALTANTE", MAS O
107800*    CODIGO SEMPRE FOI ESTRITO - MANTIDO ASSIM).
107900*****************************************************************
108000 0670-CALC-SUBESC-MATERIA.
108100*    EXPLODE A LISTA DE DISCIPLINAS EXIGIDAS PELA CARREIRA; SEM
108200*    EXIGENCIA CADASTRADA, O SUBESCORE FICA NEUTRO EM 50.
108300     MOVE 'N' TO WS-SW-DESQUALIFICADA.
108400     MOVE TC-MATERIAS-REQ (WS-IDX-CAR) TO WS-CAMPO-VAR.
108500     PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT.
108600     IF WS-EXP-QTD = 0
108700         MOVE 50 TO WS-SUBESC-MATERIA
108800         GO TO 0670-EXIT.
108900*    ACUMULA EM WS-SOMA-MATERIA A NOTA DE CADA DISCIPLINA ACHADA;
109000*    QUALQUER DISCIPLINA EXIGIDA E NAO CURSADA DESCLASSIFICA.
109100     MOVE 0 TO WS-SOMA-MATERIA.
109200     PERFORM 0671-ACHAR-MATERIA THRU 0671-EXIT
109300         VARYING WS-IDX-REQ FROM 1 BY 1
109400         UNTIL WS-IDX-REQ > WS-EXP-QTD
109500            OR WS-DESQUALIFICADA.
109600     IF WS-DESQUALIFICADA
109700         MOVE 0 TO WS-SUBESC-MATERIA
109800         GO TO 0670-EXIT.
109900     COMPUTE WS-SUBESC-MATERIA ROUNDED =
110000         WS-SOMA-MATERIA / WS-EXP-QTD.
110100*    AS DUAS FAIXAS ABAIXO SAO MUTUAMENTE EXCLUSIVAS NA MEDIA
110200*    ORIGINAL (>= 80 NUNCA CAI ABAIXO DE 60 DEPOIS DE ESCALADA,
110300*    E < 60 NUNCA ENTRA NA FAIXA DE CIMA) - POR ISSO OS DOIS
110400*    TESTES PODEM FICAR SEPARADOS, SEM ANINHAMENTO.
110500     IF WS-SUBESC-MATERIA >= 80
110600         COMPUTE WS-SUBESC-MATERIA ROUNDED =
110700             WS-SUBESC-MATERIA * 1.1.
110800     IF WS-SUBESC-MATERIA > 100
110900         MOVE 100 TO WS-SUBESC-MATERIA.
111000     IF WS-SUBESC-MATERIA < 60
111100         COMPUTE WS-SUBESC-MATERIA ROUNDED =
111200             WS-SUBESC-MATERIA * 0.8.
111300 0670-EXIT. EXIT.
111400
111500*    PROCURA A DISCIPLINA EXIGIDA ENTRE AS NOTAS DO ALUNO; SE
111600*    NAO ACHAR, LIGA O FLAG DE DESCLASSIFICACAO E INTERROMPE A
111700*    VARREDURA (CLAUSULA UNTIL DO PERFORM CHAMADOR).
111800 0671-ACHAR-MATERIA.
111900     MOVE 'N' TO WS-SW-ACHOU.
112000     PERFORM 0672-COMPARAR-MATERIA THRU 0672-EXIT
112100         VARYING WS-IDX-MAT FROM 1 BY 1
112200         UNTIL WS-IDX-MAT > ENT-QTD-MATERIAS
112300            OR WS-ACHOU.
112400     IF WS-NAO-ACHOU
112500         MOVE 'S' TO WS-SW-DESQUALIFICADA
112600     ELSE
112700         ADD WS-NOTA-ACHADA TO WS-SOMA-MATERIA.
112800 0671-EXIT. EXIT.
112900
113000*    COMPARA O NOME DE UMA MATERIA EXPLODIDA DE TC-MATERIAS-REQ CONTRA O
113100*    NOME DE UMA MATERIA CURSADA PELO ALUNO (ENT-MAT-NOME).
113200 0672-COMPARAR-MATERIA.
113300     IF ENT-MAT-NOME (WS-IDX-MAT) = WS-EXP-TAB (WS-IDX-REQ)
113400         MOVE 'S' TO WS-SW-ACHOU
113500         MOVE ENT-MAT-NOTA (WS-IDX-MAT) TO WS-NOTA-ACHADA.
113600 0672-EXIT. EXIT.
113700
113800
113900*****************************************************************
114000*    SUBESCORE DE AJUSTE PRATICO (PARAGRAFO 0680) - BASE 50,
114100*    SOMA POR ATIVIDADE EXTRACURRICULAR AFIM (0681), SOMA PELO
114200*    TEXTO LIVRE ANALISADO (0683), FILTRO NEGATIVO (0684) E
114300*    REFORCO POSITIVO (0686), LIMITADO A 0-100.
114400*****************************************************************
114500 0680-CALC-SUBESC-PRATICA.
114600     MOVE 50 TO WS-SUBESC-PRATICA.
114700     MOVE TC-TAGS (WS-IDX-CAR) TO WS-CAMPO-VAR.
114800     PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT.
114900     PERFORM 0681-VARRER-ATIVIDADE THRU 0681-EXIT
115000         VARYING WS-IDX-ATIV FROM 1 BY 1
115100         UNTIL WS-IDX-ATIV > ENT-QTD-ATIVIDADES.
115200     PERFORM 0683-TEXTO-LIVRE THRU 0683-EXIT.
115300     PERFORM 0684-FILTRO-NEGATIVO THRU 0684-EXIT.
115400     PERFORM 0686-REFORCO-POSITIVO THRU 0686-EXIT.
115500     IF WS-SUBESC-PRATICA > 100
115600         MOVE 100 TO WS-SUBESC-PRATICA.
115700     IF WS-SUBESC-PRATICA < 0
115800         MOVE 0 TO WS-SUBESC-PRATICA.
115900 0680-EXIT. EXIT.
116000
116100*    +10 NA PRIMEIRA TAG DA CARREIRA QUE "CASAR" (NUM SENTIDO OU
116200*    NO OUTRO) COM A ATIVIDADE CORRENTE DO ALUNO.
116300 0681-VARRER-ATIVIDADE.
116400     MOVE 'N' TO WS-SW-ACHOU.
116500     PERFORM 0682-COMPARAR-TAG-ATIVIDADE THRU 0682-EXIT
116600         VARYING WS-IDX-TAG FROM 1 BY 1
116700         UNTIL WS-IDX-TAG > WS-EXP-QTD OR WS-ACHOU.
116800     IF WS-ACHOU
116900         ADD 10 TO WS-SUBESC-PRATICA.
117000 0681-EXIT. EXIT.
117100
117200*    COMPARA UMA TAG EXPLODIDA DE TC-TAGS CONTRA O NOME DE UMA ATIVIDADE
117300*    EXTRACURRICULAR DO ALUNO.
117400 0682-COMPARAR-TAG-ATIVIDADE.
117500     MOVE ENT-ATIV-NOME (WS-IDX-ATIV) TO WS-CAMPO-VAR.
117600     PERFORM 0810-MINUSCULAS THRU 0810-EXIT.
117700     MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2.
117800     MOVE WS-EXP-TAB (WS-IDX-TAG) TO WS-CAMPO-VAR.
117900     PERFORM 0810-MINUSCULAS THRU 0810-EXIT.
118000     PERFORM 0805-CONTEM-MUTUO THRU 0805-EXIT.
118100 0682-EXIT. EXIT.
118200
118300*    TEXTO LIVRE (V15+E12+E13+E15 CONCATENADOS) ANALISADO PELO
118400*    ANALISADOR DE SUBJETIVIDADE (0685); ENTRA COM PESO 0,3.
118500 0683-TEXTO-LIVRE.
118600     MOVE SPACES TO WS-TEXTO-LIVRE.
118700     STRING ENT-TEXTO-V15 DELIMITED BY SIZE
118800            ' '           DELIMITED BY SIZE
118900            ENT-TEXTO-E12 DELIMITED BY SIZE
119000            ' '           DELIMITED BY SIZE
119100            ENT-TEXTO-E13 DELIMITED BY SIZE
119200            ' '           DELIMITED BY SIZE
119300            ENT-TEXTO-E15 DELIMITED BY SIZE
119400         INTO WS-TEXTO-LIVRE.
119500     IF WS-TEXTO-LIVRE = SPACES
119600         GO TO 0683-EXIT.
119700     PERFORM 0685-ANALISAR-TEXTO THRU 0685-EXIT.
119800     COMPUTE WS-SUBESC-PRATICA =
119900         WS-SUBESC-PRATICA + (WS-ESCORE-TEXTO * 0.3).
120000 0683-EXIT. EXIT.
120100
120200*    FILTRO NEGATIVO (REGRA DO TEXTO E13) - -50 SE O TEXTO
120300*    (MINUSCULO) CITA O NOME DA CARREIRA, OU "COMPUTER"+"CODING",
120400*    OU "MEDICAL"+"BLOOD", OU A PRIMEIRA PALAVRA DA AREA DA
120500*    CARREIRA - COMPARACAO LITERAL, SEM MINUSCULAR OS DEMAIS
120600*    OPERANDOS (SO O TEXTO E13 E MINUSCULADO, CONFORME A REGRA).
120700 0684-FILTRO-NEGATIVO.
120800*    REGRA 1 - TEXTO E13 ("O QUE VOCE NAO FARIA NUNCA") CITA O
120900*    NOME DA CARREIRA - DESQUALIFICA 50 PONTOS DE IMEDIATO.
121000     IF ENT-TEXTO-E13 = SPACES
121100         GO TO 0684-EXIT.
121200     MOVE ENT-TEXTO-E13 TO WS-TEXTO-BUSCA.
121300     INSPECT WS-TEXTO-BUSCA CONVERTING
121400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
121500         'abcdefghijklmnopqrstuvwxyz'.
121600     MOVE TC-NOME (WS-IDX-CAR) TO WS-SUBTEXTO-BUSCA.
121700     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
121800     IF WS-CONTEM
121900         SUBTRACT 50 FROM WS-SUBESC-PRATICA
122000         GO TO 0684-EXIT.
122100*    REGRA 2 - AREA "COMPUTER" E TEXTO CITA "CODING" (AS DUAS
122200*    CONDICOES JUNTAS) - MESMA PENALIDADE.
122300     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
122400     MOVE 'computer' TO WS-SUBTEXTO-BUSCA.
122500     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
122600     MOVE WS-SW-CONTEM TO WS-SW-TEMP.
122700     MOVE 'coding' TO WS-SUBTEXTO-BUSCA.
122800     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
122900     IF WS-TEMP-SIM AND WS-CONTEM
123000         SUBTRACT 50 FROM WS-SUBESC-PRATICA
123100         GO TO 0684-EXIT.
123200*    REGRA 3 - AREA "MEDICAL" E TEXTO CITA "BLOOD" - MESMA
123300*    PENALIDADE.
123400     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
123500     MOVE 'medical' TO WS-SUBTEXTO-BUSCA.
123600     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
123700     MOVE WS-SW-CONTEM TO WS-SW-TEMP.
123800     MOVE 'blood' TO WS-SUBTEXTO-BUSCA.
123900     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
124000     IF WS-TEMP-SIM AND WS-CONTEM
124100         SUBTRACT 50 FROM WS-SUBESC-PRATICA
124200         GO TO 0684-EXIT.
124300*    REGRA 4 - TEXTO CITA A PRIMEIRA PALAVRA DA AREA - PENALIDADE
124400*    MAIS BRANDA, SO ATE AQUI PORQUE AS REGRAS ACIMA JA SAIRAM.
124500     PERFORM 0804-PRIMEIRA-PALAVRA-AREA THRU 0804-EXIT.
124600     MOVE WS-PRIM-PALAVRA-AREA TO WS-SUBTEXTO-BUSCA.
124700     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
124800     IF WS-CONTEM
124900         SUBTRACT 50 FROM WS-SUBESC-PRATICA.
125000 0684-EXIT. EXIT.
125100
125200*    ANALISADOR DE SUBJETIVIDADE (TEXTO LIVRE X DICIONARIO DE
125300*    PALAVRAS-CHAVE) - PRESSUPOE QUE TC-TAGS DA CARREIRA CORRENTE
125400*    JA FOI EXPLODIDA EM WS-EXP-TAB/WS-EXP-QTD PELO INICIO DO
125500*    PARAGRAFO 0680 (NAO REEXPLODE AQUI).
125600 0685-ANALISAR-TEXTO.
125700     MOVE 0 TO WS-ESCORE-TEXTO.
125800     MOVE WS-TEXTO-LIVRE TO WS-TEXTO-BUSCA.
125900     INSPECT WS-TEXTO-BUSCA CONVERTING
126000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
126100         'abcdefghijklmnopqrstuvwxyz'.
126200     PERFORM 0687-VARRER-TAG-DIC THRU 0687-EXIT
126300         VARYING WS-IDX-TAG FROM 1 BY 1
126400         UNTIL WS-IDX-TAG > WS-EXP-QTD.
126500     IF WS-ESCORE-TEXTO > 100
126600         MOVE 100 TO WS-ESCORE-TEXTO.
126700 0685-EXIT. EXIT.
126800
126900*    REFORCO POSITIVO (REGRA DO TEXTO E12, CASE-INSENSITIVE) -
127000*    +10 UMA UNICA VEZ SE O TEXTO (MINUSCULO) CITA O NOME DA
127100*    CARREIRA OU A AREA DA CARREIRA (AMBOS OS LADOS
127200*    MINUSCULADOS) - REGRA DE "OU", MESMO PADRAO DO FLAG
127300*    COMBINADO DO FILTRO NEGATIVO (0684) - NAO SOMA 10 2 VEZES.
127400 0686-REFORCO-POSITIVO.
127500     IF ENT-TEXTO-E12 = SPACES
127600         GO TO 0686-EXIT.
127700*    MINUSCULA O TEXTO LIVRE E O NOME DA CARREIRA ANTES DE
127800*    COMPARAR, PARA A BUSCA NAO DEPENDER DE CAIXA.
127900     MOVE ENT-TEXTO-E12 TO WS-TEXTO-BUSCA.
128000     INSPECT WS-TEXTO-BUSCA CONVERTING
128100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
128200         'abcdefghijklmnopqrstuvwxyz'.
128300     MOVE TC-NOME (WS-IDX-CAR) TO WS-SUBTEXTO-BUSCA.
128400     INSPECT WS-SUBTEXTO-BUSCA CONVERTING
128500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
128600         'abcdefghijklmnopqrstuvwxyz'.
128700     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
128800     MOVE WS-SW-CONTEM TO WS-SW-TEMP.
128900*    REPETE O TESTE AGORA CONTRA A AREA, TAMBEM MINUSCULADA.
129000     MOVE TC-AREA (WS-IDX-CAR) TO WS-SUBTEXTO-BUSCA.
129100     INSPECT WS-SUBTEXTO-BUSCA CONVERTING
129200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
129300         'abcdefghijklmnopqrstuvwxyz'.
129400     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
129500     IF WS-TEMP-SIM OR WS-CONTEM
129600         ADD 10 TO WS-SUBESC-PRATICA.
129700 0686-EXIT. EXIT.
129800
129900*    PROCURA A TAG CORRENTE (WS-EXP-TAB) NO DICIONARIO TD- E,
130000*    ACHANDO, VARRE AS PALAVRAS-CHAVE DAQUELE VERBETE.
130100 0687-VARRER-TAG-DIC.
130200     MOVE WS-EXP-TAB (WS-IDX-TAG) TO WS-CAMPO-VAR.
130300     PERFORM 0810-MINUSCULAS THRU 0810-EXIT.
130400     MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2.
130500     MOVE 'N' TO WS-SW-ACHOU.
130600     MOVE 0 TO WS-POS-ACHADA.
130700     PERFORM 0688-COMPARAR-TAG-DIC THRU 0688-EXIT
130800         VARYING WS-IDX-DIC FROM 1 BY 1
130900         UNTIL WS-IDX-DIC > WS-QTD-DIC OR WS-ACHOU.
131000     IF WS-NAO-ACHOU
131100         GO TO 0687-EXIT.
131200     PERFORM 0689-VARRER-PALAVRA-DIC THRU 0689-EXIT
131300         VARYING WS-IDX-PAL FROM 1 BY 1
131400         UNTIL WS-IDX-PAL > TD-QTD-PALAVRAS (WS-POS-ACHADA).
131500 0687-EXIT. EXIT.
131600
131700*    COMPARA A TAG DO DICIONARIO (TD-TAG) CONTRA UMA TAG EXPLODIDA DA
131800*    CARREIRA CORRENTE (WS-EXP-TAB).
131900 0688-COMPARAR-TAG-DIC.
132000     MOVE TD-TAG (WS-IDX-DIC) TO WS-CAMPO-VAR.
132100     PERFORM 0810-MINUSCULAS THRU 0810-EXIT.
132200     IF WS-CAMPO-VAR = WS-CAMPO-VAR2
132300         MOVE 'S' TO WS-SW-ACHOU
132400         MOVE WS-IDX-DIC TO WS-POS-ACHADA.
132500 0688-EXIT. EXIT.
132600
132700*    +10 POR PALAVRA-CHAVE DO VERBETE ACHADA DENTRO DO TEXTO
132800*    LIVRE (JA MINUSCULO EM WS-TEXTO-BUSCA).
132900 0689-VARRER-PALAVRA-DIC.
133000     MOVE TD-PALAVRA (WS-POS-ACHADA, WS-IDX-PAL) TO
133100         WS-SUBTEXTO-BUSCA.
133200     INSPECT WS-SUBTEXTO-BUSCA CONVERTING
133300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
133400         'abcdefghijklmnopqrstuvwxyz'.
133500     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
133600     IF WS-CONTEM
133700         ADD 10 TO WS-ESCORE-TEXTO.
133800 0689-EXIT. EXIT.
133900
134000*****************************************************************
134100*    SUBESCORE DE CONTEXTO (PARAGRAFO 0690) - BASE 50, 10 REGRAS
134200*    FIXAS SOBRE O CONTEXTO FAMILIAR/SOCIAL DO ALUNO (CARREIRA
134300*    DOS PAIS, INTERCAMBIO, ESTILO DE TRABALHO, TOLERANCIA A
134400*    CURSO LONGO, VOCACAO TECNICA, CARREIRA DOS SONHOS,
134500*    CLASSIFICACAO NA TURMA E SENTIMENTO DA FAMILIA), LIMITADO A
134600*    0-100.  REGRAS 8 E 9 TEM SAIDAS ANTECIPADAS QUE PULAM DIRETO
134700*    PARA O LIMITADOR FINAL (0699) OU PARA O TRECHO SEGUINTE.
134800*****************************************************************
134900 0690-CALC-SUBESC-CONTEXTO.
135000     MOVE 50 TO WS-SUBESC-CONTEXTO.
135100     PERFORM 0691-REGRA-FAMILIA THRU 0691-EXIT.
135200*    REGRA 3 - INTERESSE EM INTERCAMBIO/EXTERIOR X CARREIRA COM A
135300*    TAG "new_age" (COMPARACAO LITERAL DA TAG JA EXPLODIDA).
135400     MOVE TC-TAGS (WS-IDX-CAR) TO WS-CAMPO-VAR.
135500     PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT.
135600     MOVE 'N' TO WS-SW-ACHOU.
135700     PERFORM 0696-COMPARAR-TAG-NEWAGE THRU 0696-EXIT
135800         VARYING WS-IDX-TAG FROM 1 BY 1
135900         UNTIL WS-IDX-TAG > WS-EXP-QTD OR WS-ACHOU.
136000     IF ENT-QUER-EXTERIOR AND WS-ACHOU
136100         ADD 10 TO WS-SUBESC-CONTEXTO.
136200*    REGRA 4 - ESTILO DE TRABALHO PREFERIDO CITA "OFFICE" OU
136300*    "LAB" X AREA DA CARREIRA CITA "COMPUTER SCIENCE" OU "DATA".
136400*    TESTA SE O ESTILO DE TRABALHO PREFERIDO (E13) CITA
136500*    'OFFICE' OU 'LAB', GUARDANDO O RESULTADO EM TEMP.
136600     MOVE 'N' TO WS-SW-TEMP.
136700     MOVE ENT-PREF-ESTILO TO WS-CAMPO-VAR.
136800     MOVE 'Office' TO WS-SUBTEXTO-BUSCA.
136900     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
137000     IF WS-CONTEM
137100         MOVE 'S' TO WS-SW-TEMP.
137200     MOVE ENT-PREF-ESTILO TO WS-CAMPO-VAR.
137300     MOVE 'Lab' TO WS-SUBTEXTO-BUSCA.
137400     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
137500     IF WS-CONTEM
137600         MOVE 'S' TO WS-SW-TEMP.
137700*    TESTA SE A AREA DA CARREIRA CITA 'COMPUTER SCIENCE' OU
137800*    'DATA', GUARDANDO O RESULTADO EM TEMP2.
137900     MOVE 'N' TO WS-SW-TEMP2.
138000     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
138100     MOVE 'Computer Science' TO WS-SUBTEXTO-BUSCA.
138200     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
138300     IF WS-CONTEM
138400         MOVE 'S' TO WS-SW-TEMP2.
138500     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
138600     MOVE 'Data' TO WS-SUBTEXTO-BUSCA.
138700     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
138800     IF WS-CONTEM
138900         MOVE 'S' TO WS-SW-TEMP2.
139000     IF WS-TEMP-SIM AND WS-TEMP2-SIM
139100         ADD 10 TO WS-SUBESC-CONTEXTO.
139200*    REGRA 5 - TOLERANCIA A CURSO LONGO (E14) EXATAMENTE "No" X
139300*    QUALIFICACAO MINIMA CITA "MBBS"/"B.Arch"/"PhD" OU O NOME DA
139400*    CARREIRA CITA "DOCTOR".
139500     MOVE 'N' TO WS-SW-TEMP.
139600     IF ENT-LONGO-E14 = 'No'
139700         MOVE 'S' TO WS-SW-TEMP.
139800*    TESTA SE A QUALIFICACAO MINIMA CITA 'MBBS', 'B.ARCH'
139900*    OU 'PHD', OU SE O NOME DA CARREIRA CITA 'DOCTOR'.
140000     MOVE 'N' TO WS-SW-TEMP2.
140100     MOVE TC-QUALIF-MINIMA (WS-IDX-CAR) TO WS-CAMPO-VAR.
140200     MOVE 'MBBS' TO WS-SUBTEXTO-BUSCA.
140300     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
140400     IF WS-CONTEM
140500         MOVE 'S' TO WS-SW-TEMP2.
140600     MOVE TC-QUALIF-MINIMA (WS-IDX-CAR) TO WS-CAMPO-VAR.
140700     MOVE 'B.Arch' TO WS-SUBTEXTO-BUSCA.
140800     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
140900     IF WS-CONTEM
141000         MOVE 'S' TO WS-SW-TEMP2.
141100     MOVE TC-QUALIF-MINIMA (WS-IDX-CAR) TO WS-CAMPO-VAR.
141200     MOVE 'PhD' TO WS-SUBTEXTO-BUSCA.
141300     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
141400     IF WS-CONTEM
141500         MOVE 'S' TO WS-SW-TEMP2.
141600     MOVE TC-NOME (WS-IDX-CAR) TO WS-CAMPO-VAR.
141700     MOVE 'Doctor' TO WS-SUBTEXTO-BUSCA.
141800     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
141900     IF WS-CONTEM
142000         MOVE 'S' TO WS-SW-TEMP2.
142100     IF WS-TEMP-SIM AND WS-TEMP2-SIM
142200         SUBTRACT 30 FROM WS-SUBESC-CONTEXTO.
142300*    REGRA 6 - VOCACAO TECNICA DECLARADA (E09) X AREA DE OFICIOS
142400*    VOCACIONAIS - AS DUAS SAIDAS SAO MUTUAMENTE EXCLUSIVAS, POR
142500*    ISSO FICAM SEPARADAS, SEM ANINHAMENTO.
142600     IF TC-AREA (WS-IDX-CAR) =
142700             'Trades Vocational & Skilled Services'
142800             AND ENT-VOCACIONAL-E09 = 'Yes, definitely'
142900         ADD 25 TO WS-SUBESC-CONTEXTO.
143000     IF TC-AREA (WS-IDX-CAR) =
143100             'Trades Vocational & Skilled Services'
143200             AND ENT-VOCACIONAL-E09 = 'No'
143300         SUBTRACT 25 FROM WS-SUBESC-CONTEXTO.
143400*    REGRA 7 - CARREIRA DOS SONHOS (TEXTO E15) CITADA NA AREA OU
143500*    NO NOME DA CARREIRA (CASE-SENSITIVE, SEM MINUSCULAR NADA).
143600*    COMPARA O TEXTO DA CARREIRA DOS SONHOS (E15) CONTRA A
143700*    AREA E CONTRA O NOME DA CARREIRA CORRENTE.
143800     MOVE 'N' TO WS-SW-TEMP.
143900     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
144000     MOVE ENT-TEXTO-E15 TO WS-SUBTEXTO-BUSCA.
144100     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
144200     IF WS-CONTEM
144300         MOVE 'S' TO WS-SW-TEMP.
144400     MOVE TC-NOME (WS-IDX-CAR) TO WS-CAMPO-VAR.
144500     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
144600     IF WS-CONTEM
144700         MOVE 'S' TO WS-SW-TEMP.
144800     IF WS-TEMP-SIM
144900         ADD 20 TO WS-SUBESC-CONTEXTO.
145000*    REGRA 8 - SO VALE QUANDO A AREA CITA "HEALTHCARE",
145100*    "CORE TECHNOLOGY" OU "LAW".  CLASSIFICACAO NA TURMA (E05)
145200*    CITA "TOP 1"/"TOP 5" -> +5; CITA "BELOW AVERAGE" -> -10
145300*    (SAIDAS MUTUAMENTE EXCLUSIVAS).
145400*    RESTRINGE A REGRA 8 AS AREAS 'HEALTHCARE', 'CORE
145500*    TECHNOLOGY' E 'LAW'; NAS DEMAIS NEM AVALIA A FAIXA.
145600     MOVE 'N' TO WS-SW-TEMP.
145700     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
145800     MOVE 'Healthcare' TO WS-SUBTEXTO-BUSCA.
145900     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
146000     IF WS-CONTEM
146100         MOVE 'S' TO WS-SW-TEMP.
146200     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
146300     MOVE 'Core Technology' TO WS-SUBTEXTO-BUSCA.
146400     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
146500     IF WS-CONTEM
146600         MOVE 'S' TO WS-SW-TEMP.
146700     MOVE TC-AREA (WS-IDX-CAR) TO WS-CAMPO-VAR.
146800     MOVE 'Law' TO WS-SUBTEXTO-BUSCA.
146900     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
147000     IF WS-CONTEM
147100         MOVE 'S' TO WS-SW-TEMP.
147200     IF WS-TEMP-NAO
147300         GO TO 0698-CONTINUAR-CONTEXTO.
147400*    DENTRO DAS AREAS ELEGIVEIS, PREMIA A FAIXA NA TURMA
147500*    (E05) QUANDO CITA 'TOP 1' OU 'TOP 5'.
147600     MOVE 'N' TO WS-SW-TEMP2.
147700     MOVE ENT-FAIXA-E05 TO WS-CAMPO-VAR.
147800     MOVE 'Top 1' TO WS-SUBTEXTO-BUSCA.
147900     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
148000     IF WS-CONTEM
148100         MOVE 'S' TO WS-SW-TEMP2.
148200     MOVE ENT-FAIXA-E05 TO WS-CAMPO-VAR.
148300     MOVE 'Top 5' TO WS-SUBTEXTO-BUSCA.
148400     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
148500     IF WS-CONTEM
148600         MOVE 'S' TO WS-SW-TEMP2.
148700     IF WS-TEMP2-SIM
148800         ADD 5 TO WS-SUBESC-CONTEXTO
148900         GO TO 0698-CONTINUAR-CONTEXTO.
149000     MOVE ENT-FAIXA-E05 TO WS-CAMPO-VAR.
149100     MOVE 'Below average' TO WS-SUBTEXTO-BUSCA.
149200     PERFORM 0803-VAR-CONTEM-TERMO THRU 0803-EXIT.
149300     IF WS-CONTEM
149400         SUBTRACT 10 FROM WS-SUBESC-CONTEXTO.
149500*    REGRA 9 - SENTIMENTO DA FAMILIA/COMUNIDADE (TEXTO E08,
149600*    MINUSCULO) - "CITA A CARREIRA" = TEXTO CONTEM O NOME DA
149700*    CARREIRA, OU A AREA, OU A PRIMEIRA PALAVRA DA AREA.  SO O
149800*    TEXTO E08 E MINUSCULADO (NOME/AREA/PRIMEIRA PALAVRA FICAM
149900*    COMO ESTAO, CONFORME A REGRA).
150000 0698-CONTINUAR-CONTEXTO.
150100     IF ENT-TEXTO-E08 = SPACES
150200         GO TO 0699-LIMITAR-CONTEXTO.
150300     MOVE ENT-TEXTO-E08 TO WS-TEXTO-BUSCA.
150400     INSPECT WS-TEXTO-BUSCA CONVERTING
150500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
150600         'abcdefghijklmnopqrstuvwxyz'.
150700     MOVE TC-NOME (WS-IDX-CAR) TO WS-SUBTEXTO-BUSCA.
150800     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
150900     MOVE WS-SW-CONTEM TO WS-SW-TEMP.
151000     IF WS-TEMP-NAO
151100         MOVE TC-AREA (WS-IDX-CAR) TO WS-SUBTEXTO-BUSCA
151200         PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT
151300         MOVE WS-SW-CONTEM TO WS-SW-TEMP.
151400     IF WS-TEMP-NAO
151500         PERFORM 0804-PRIMEIRA-PALAVRA-AREA THRU 0804-EXIT
151600         MOVE WS-PRIM-PALAVRA-AREA TO WS-SUBTEXTO-BUSCA
151700         PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT
151800         MOVE WS-SW-CONTEM TO WS-SW-TEMP.
151900     IF WS-TEMP-NAO
152000         GO TO 0699-LIMITAR-CONTEXTO.
152100*    TEXTO CITA A CARREIRA ("MENTIONS") - GUARDA ISSO EM TEMP2 E
152200*    REAPROVEITA O TEMP PARA TESTAR AS PALAVRAS NEGATIVAS.
152300     MOVE WS-SW-TEMP TO WS-SW-TEMP2.
152400*    SENTIMENTO DA FAMILIA MENCIONA A CARREIRA E USA PALAVRA
152500*    NEGATIVA ('BAD'/'TABOO'/'AVOID'/'WASTE') - PENALIZA.
152600     MOVE 'N' TO WS-SW-TEMP.
152700     MOVE 'bad' TO WS-SUBTEXTO-BUSCA.
152800     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
152900     IF WS-CONTEM
153000         MOVE 'S' TO WS-SW-TEMP.
153100     MOVE 'taboo' TO WS-SUBTEXTO-BUSCA.
153200     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
153300     IF WS-CONTEM
153400         MOVE 'S' TO WS-SW-TEMP.
153500     MOVE 'avoid' TO WS-SUBTEXTO-BUSCA.
153600     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
153700     IF WS-CONTEM
153800         MOVE 'S' TO WS-SW-TEMP.
153900     MOVE 'waste' TO WS-SUBTEXTO-BUSCA.
154000     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
154100     IF WS-CONTEM
154200         MOVE 'S' TO WS-SW-TEMP.
154300     IF WS-TEMP2-SIM AND WS-TEMP-SIM
154400         SUBTRACT 20 FROM WS-SUBESC-CONTEXTO
154500         GO TO 0699-LIMITAR-CONTEXTO.
154600*    MESMO CONTEXTO, AGORA PROCURANDO PALAVRA POSITIVA
154700*    ('GOOD'/'BEST'/'PROUD'/'RESPECT') - BONIFICA.
154800     MOVE 'N' TO WS-SW-TEMP.
154900     MOVE 'good' TO WS-SUBTEXTO-BUSCA.
155000     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
155100     IF WS-CONTEM
155200         MOVE 'S' TO WS-SW-TEMP.
155300     MOVE 'best' TO WS-SUBTEXTO-BUSCA.
155400     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
155500     IF WS-CONTEM
155600         MOVE 'S' TO WS-SW-TEMP.
155700     MOVE 'proud' TO WS-SUBTEXTO-BUSCA.
155800     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
155900     IF WS-CONTEM
156000         MOVE 'S' TO WS-SW-TEMP.
156100     MOVE 'respect' TO WS-SUBTEXTO-BUSCA.
156200     PERFORM 0802-TESTAR-SUBTEXTO THRU 0802-EXIT.
156300     IF WS-CONTEM
156400         MOVE 'S' TO WS-SW-TEMP.
156500     IF WS-TEMP2-SIM AND WS-TEMP-SIM
156600         ADD 15 TO WS-SUBESC-CONTEXTO.
156700*    REGRA 10 - LIMITE FINAL 0-100 (TAMBEM ALVO DOS DESVIOS DE
156800*    SAIDA ANTECIPADA ACIMA).
156900 0699-LIMITAR-CONTEXTO.
157000     IF WS-SUBESC-CONTEXTO > 100
157100         MOVE 100 TO WS-SUBESC-CONTEXTO.
157200     IF WS-SUBESC-CONTEXTO < 0
157300         MOVE 0 TO WS-SUBESC-CONTEXTO.
157400 0690-EXIT. EXIT.
157500
157600*    COMPARACAO LITERAL DE UMA TAG EXPLODIDA COM "new_age"
157700*    (REGRA 3 DO SUBESCORE DE CONTEXTO).
157800 0696-COMPARAR-TAG-NEWAGE.
157900     IF WS-EXP-TAB (WS-IDX-TAG) = 'new_age'
158000         MOVE 'S' TO WS-SW-ACHOU.
158100 0696-EXIT. EXIT.
158200
158300*****************************************************************
158400*    REGRA 2 DO SUBESCORE DE CONTEXTO - CARREIRA DE ALGUM DOS
158500*    PAIS/RESPONSAVEIS ALINHADA COM A AREA DA CARREIRA CORRENTE,
158600*    VIA TABELA FIXA WS-TABELA-PARENTES.  +15 UMA UNICA VEZ, NO
158700*    PRIMEIRO PAI QUE CASAR.  FICA FORA DO INTERVALO
158800*    0690 THRU 0690-EXIT (CHAMADO POR PERFORM, NAO POR QUEDA DE
158900*    PARAGRAFO) PARA NAO CAIR DE GRAVIDADE DENTRO DE 0690.
159000*****************************************************************
159100 0691-REGRA-FAMILIA.
159200     MOVE 'N' TO WS-SW-ACHOU.
159300     PERFORM 0692-VARRER-PARENTE THRU 0692-EXIT
159400         VARYING WS-IDX-PARENTE FROM 1 BY 1
159500         UNTIL WS-IDX-PARENTE > ENT-QTD-PARENTES OR WS-ACHOU.
159600     IF WS-ACHOU
159700         ADD 15 TO WS-SUBESC-CONTEXTO.
159800 0691-EXIT. EXIT.
159900
160000*    VARRE WS-TABELA-PARENTES PROCURANDO A AREA DA CARREIRA INFORMADA
160100*    PELO ALUNO COMO PROFISSAO DE UM DOS PAIS.
160200 0692-VARRER-PARENTE.
160300     IF ENT-PAI-CARREIRA (WS-IDX-PARENTE) = SPACES
160400         GO TO 0692-EXIT.
160500     PERFORM 0693-ACHAR-TAB-PARENTES THRU 0693-EXIT.
160600 0692-EXIT. EXIT.
160700
160800*    CORPO DO LACO DE 0692 - TESTA UMA POSICAO DE WS-PARENTE-ENTRY POR
160900*    VEZ, PARANDO NA PRIMEIRA OCORRENCIA.
161000 0693-ACHAR-TAB-PARENTES.
161100     MOVE 'N' TO WS-SW-TEMP.
161200     PERFORM 0694-COMPARAR-TAB-PARENTES THRU 0694-EXIT
161300         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5 OR WS-TEMP-SIM.
161400     IF WS-TEMP-SIM
161500         MOVE 'S' TO WS-SW-ACHOU.
161600 0693-EXIT. EXIT.
161700
161800*    COMPARA A CARREIRA INFORMADA PELO ALUNO (ENT-PAI-CARREIRA) CONTRA O
161900*    NOME CADASTRADO EM WS-PARENTE-CARREIRA.
162000 0694-COMPARAR-TAB-PARENTES.
162100     IF ENT-PAI-CARREIRA (WS-IDX-PARENTE) =
162200             WS-PARENTE-CARREIRA (WS-J)
162300             AND TC-AREA (WS-IDX-CAR) = WS-PARENTE-AREA (WS-J)
162400         MOVE 'S' TO WS-SW-TEMP.
162500 0694-EXIT. EXIT.
162600
162700*****************************************************************
162800*    PONTUACAO FINAL DA CARREIRA (PARAGRAFO 0695) - COMBINACAO
162900*    PONDERADA DOS 4 SUBESCORES: RIASEC 40%, MATERIAS 30%,
163000*    PRATICA 20%, CONTEXTO 10% - LIMITADA A 0-100 E ARREDONDADA
163100*    PARA O CAMPO INTEIRO MAT-PONTUACAO DA LINHA SAIMAT.
163200*****************************************************************
163300 0695-CALC-PONTUACAO-FINAL.
163400     COMPUTE WS-ESCORE-FINAL ROUNDED =
163500         (WS-SUBESC-RIASEC   * 0.40) +
163600         (WS-SUBESC-MATERIA  * 0.30) +
163700         (WS-SUBESC-PRATICA  * 0.20) +
163800         (WS-SUBESC-CONTEXTO * 0.10).
163900     IF WS-ESCORE-FINAL > 100
164000         MOVE 100 TO WS-ESCORE-FINAL.
164100     IF WS-ESCORE-FINAL < 0
164200         MOVE 0 TO WS-ESCORE-FINAL.
164300     MOVE WS-ESCORE-FINAL TO MAT-PONTUACAO.
164400 0695-EXIT. EXIT.
164500
164600*****************************************************************
164700*    GERADOR DE MOTIVOS/PASSOS/CONFIANCA/RECOMENDACAO/TRILHA
164800*    (PARAGRAFO 0700) - MONTA OS CAMPOS EXPLICATIVOS DA LINHA
164900*    SAIMAT DA CARREIRA CORRENTE, NA ORDEM: MOTIVOS (ATE 3),
165000*    PRIMEIROS PASSOS (SEMPRE 3, TEXTO FIXO), CONFIANCA, RECOMEN-
165100*    DACAO DE MUDANCA E TRILHA DE CURSOS.
165200*****************************************************************
165300 0700-GERAR-MOTIVOS.
165400*    ATE 3 MOTIVOS, NA ORDEM DE PRIORIDADE RIASEC/DISCIPLINA/
165500*    ATIVIDADE - CADA PERFORM SO RODA SE AINDA FALTAM MOTIVOS.
165600     MOVE 0 TO WS-QTD-MOTIVOS.
165700     PERFORM 0701-MOTIVO-RIASEC THRU 0701-EXIT
165800         VARYING WS-IDX-LETRA FROM 1 BY 1
165900         UNTIL WS-IDX-LETRA > 6 OR WS-QTD-MOTIVOS = 3.
166000     IF WS-QTD-MOTIVOS NOT = 3
166100         MOVE TC-MATERIAS-REQ (WS-IDX-CAR) TO WS-CAMPO-VAR
166200         PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT
166300         PERFORM 0702-MOTIVO-MATERIA THRU 0702-EXIT
166400             VARYING WS-IDX-REQ FROM 1 BY 1
166500             UNTIL WS-IDX-REQ > WS-EXP-QTD OR WS-QTD-MOTIVOS = 3.
166600     IF WS-QTD-MOTIVOS NOT = 3
166700         MOVE TC-TAGS (WS-IDX-CAR) TO WS-CAMPO-VAR
166800         PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT
166900         PERFORM 0703-MOTIVO-ATIVIDADE THRU 0703-EXIT
167000             VARYING WS-IDX-ATIV FROM 1 BY 1
167100             UNTIL WS-IDX-ATIV > ENT-QTD-ATIVIDADES
167200                OR WS-QTD-MOTIVOS = 3.
167300*    COM OS MOTIVOS PRONTOS, ENCADEIA A MONTAGEM DOS PASSOS DE
167400*    ESTUDO, A CONFIANCA E A RECOMENDACAO/TRILHA FINAIS.
167500     PERFORM 0704-COPIAR-MOTIVOS THRU 0704-EXIT.
167600     PERFORM 0710-GERAR-PASSOS THRU 0710-EXIT.
167700     PERFORM 0712-CALC-CONFIANCA THRU 0712-EXIT.
167800     PERFORM 0720-CALC-RECOMENDACAO THRU 0720-EXIT.
167900     PERFORM 0730-MONTAR-TRILHA THRU 0730-EXIT.
168000 0700-EXIT. EXIT.
168100
168200*    MOTIVO 1 (PRIORIDADE MAXIMA) - UM POR LETRA RIASEC EXIGIDA
168300*    PELA CARREIRA CUJO VIBE-SCORE DO ALUNO PASSE DE 30.  A LETRA
168400*    GRAVADA E TRADUZIDA PARA A CATEGORIA (0662) ANTES DE INDEXAR
168500*    WS-VIBE-SCORE/WS-TRACO-NOME/WS-TRACO-DESC - MESMA REGRA DO
168600*    SUBESCORE RIASEC (PARAGRAFO 0661).
168700 0701-MOTIVO-RIASEC.
168800     IF TC-PERFIL-LETRA (WS-IDX-CAR, WS-IDX-LETRA) = SPACE
168900         GO TO 0701-EXIT.
169000*    TRADUZ A LETRA RIASEC EXIGIDA PARA A CATEGORIA DO ALUNO E
169100*    SO GERA O MOTIVO SE O VIBE-SCORE DAQUELA CATEGORIA PASSAR
169200*    DE 30 (MESMO CORTE USADO NO SUBESCORE RIASEC, PARAG. 0661).
169300     MOVE TC-PERFIL-LETRA (WS-IDX-CAR, WS-IDX-LETRA)
169400         TO WS-LETRA-BUSCA.
169500     PERFORM 0662-ACHAR-CATEGORIA-LETRA THRU 0662-EXIT.
169600     IF WS-VIBE-SCORE (WS-IDX-CATEGORIA) NOT > 30
169700         GO TO 0701-EXIT.
169800     ADD 1 TO WS-QTD-MOTIVOS.
169900*    MONTA O TEXTO DO MOTIVO JUNTANDO O PERCENTUAL FORMATADO COM
170000*    O NOME E A DESCRICAO DO TRACO, AMBOS JA TRUNCADOS NO TAMANHO.
170100     MOVE WS-VIBE-SCORE (WS-IDX-CATEGORIA) TO WS-NUM-EDITADO.
170200     PERFORM 0715-FORMATAR-NUMERO THRU 0715-EXIT.
170300     MOVE WS-TRACO-NOME (WS-IDX-CATEGORIA) TO WS-CAMPO-VAR.
170400     MOVE 15 TO WS-TAM-MAX.
170500     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
170600     MOVE WS-TAM-RESULT TO WS-TAM-A.
170700     MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2.
170800     MOVE WS-TRACO-DESC (WS-IDX-CATEGORIA) TO WS-CAMPO-VAR.
170900     MOVE 40 TO WS-TAM-MAX.
171000     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
171100     MOVE WS-TAM-RESULT TO WS-TAM-B.
171200     STRING 'High ' DELIMITED BY SIZE
171300            WS-CAMPO-VAR2 (1:WS-TAM-A) DELIMITED BY SIZE
171400            ' score (' DELIMITED BY SIZE
171500            WS-NUM-TEXTO DELIMITED BY SIZE
171600            '%) - you like ' DELIMITED BY SIZE
171700            WS-CAMPO-VAR (1:WS-TAM-B) DELIMITED BY SIZE
171800            ' activities.' DELIMITED BY SIZE
171900         INTO WS-MOTIVO-GERADO (WS-QTD-MOTIVOS).
172000 0701-EXIT. EXIT.
172100
172200*    MOTIVO 2 - UM POR DISCIPLINA EXIGIDA PELA CARREIRA (NA
172300*    ORDEM DA LISTA TC-MATERIAS-REQ) EM QUE O ALUNO TENHA NOTA
172400*    ACIMA DE 75 (REUTILIZA O ACHADOR DE NOTAS DO PARAGRAFO 0672,
172500*    SEM O EFEITO COLATERAL DE SOMAR NA MEDIA DO SUBESCORE).
172600 0702-MOTIVO-MATERIA.
172700     MOVE 'N' TO WS-SW-ACHOU.
172800     PERFORM 0672-COMPARAR-MATERIA THRU 0672-EXIT
172900         VARYING WS-IDX-MAT FROM 1 BY 1
173000         UNTIL WS-IDX-MAT > ENT-QTD-MATERIAS OR WS-ACHOU.
173100     IF WS-NAO-ACHOU
173200         GO TO 0702-EXIT.
173300     IF WS-NOTA-ACHADA NOT > 75
173400         GO TO 0702-EXIT.
173500     ADD 1 TO WS-QTD-MOTIVOS.
173600     MOVE WS-NOTA-ACHADA TO WS-NUM-EDITADO.
173700     PERFORM 0715-FORMATAR-NUMERO THRU 0715-EXIT.
173800     MOVE WS-EXP-TAB (WS-IDX-REQ) TO WS-CAMPO-VAR.
173900     MOVE 60 TO WS-TAM-MAX.
174000     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
174100     STRING 'Strong ' DELIMITED BY SIZE
174200            WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
174300            ' marks (' DELIMITED BY SIZE
174400            WS-NUM-TEXTO DELIMITED BY SIZE
174500            ') - good foundation for this field.'
174600                DELIMITED BY SIZE
174700         INTO WS-MOTIVO-GERADO (WS-QTD-MOTIVOS).
174800 0702-EXIT. EXIT.
174900
175000*    MOTIVO 3 - UMA ATIVIDADE EXTRACURRICULAR DO ALUNO QUE "CASE"
175100*    COM ALGUMA TAG DA CARREIRA (MESMA REGRA DE SUBSTRING MUTUA
175200*    DO SUBESCORE PRATICO, PARAGRAFO 0682).
175300 0703-MOTIVO-ATIVIDADE.
175400     MOVE 'N' TO WS-SW-ACHOU.
175500     PERFORM 0682-COMPARAR-TAG-ATIVIDADE THRU 0682-EXIT
175600         VARYING WS-IDX-TAG FROM 1 BY 1
175700         UNTIL WS-IDX-TAG > WS-EXP-QTD OR WS-ACHOU.
175800     IF WS-NAO-ACHOU
175900         GO TO 0703-EXIT.
176000*    WS-IDX-ATIV FICA POSICIONADO NA ATIVIDADE QUE CASOU, VINDO
176100*    DO PERFORM CHAMADOR (0700) - REUTILIZADO AQUI NO TEXTO.
176200     ADD 1 TO WS-QTD-MOTIVOS.
176300     MOVE ENT-ATIV-NOME (WS-IDX-ATIV) TO WS-CAMPO-VAR.
176400     MOVE 40 TO WS-TAM-MAX.
176500     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
176600     STRING WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
176700            ' extracurricular shows practical interest in'
176800                DELIMITED BY SIZE
176900            ' this area.' DELIMITED BY SIZE
177000         INTO WS-MOTIVO-GERADO (WS-QTD-MOTIVOS).
177100 0703-EXIT. EXIT.
177200
177300*    COPIA OS MOTIVOS GERADOS (WS-MOTIVO-GERADO) PARA OS 3 SLOTS
177400*    FIXOS DA SAIMAT (MAT-MOTIVO), BRANQUEANDO OS QUE SOBRAREM.
177500 0704-COPIAR-MOTIVOS.
177600     MOVE SPACES TO MAT-MOTIVO (1).
177700     MOVE SPACES TO MAT-MOTIVO (2).
177800     MOVE SPACES TO MAT-MOTIVO (3).
177900     PERFORM 0705-MOVER-MOTIVO THRU 0705-EXIT
178000         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-QTD-MOTIVOS.
178100 0704-EXIT. EXIT.
178200
178300*    COPIA UM MOTIVO JA MONTADO (WS-MOTIVO-GERADO) PARA A PROXIMA
178400*    POSICAO LIVRE DE MAT-MOTIVOS NO BUFFER SAIMAT.
178500 0705-MOVER-MOTIVO.
178600     MOVE WS-MOTIVO-GERADO (WS-K) TO MAT-MOTIVO (WS-K).
178700 0705-EXIT. EXIT.
178800
178900*    PRIMEIROS 3 PASSOS - TEXTO FIXO, SO O NOME DA CARREIRA MUDA
179000*    (O 3O PASSO USA O NOME EM MINUSCULAS).
179100 0710-GERAR-PASSOS.
179200*    PASSO 1 - NOME DA CARREIRA NO TAMANHO ORIGINAL DE CADASTRO.
179300     MOVE TC-NOME (WS-IDX-CAR) TO WS-CAMPO-VAR.
179400     MOVE 60 TO WS-TAM-MAX.
179500     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
179600     STRING 'Explore ' DELIMITED BY SIZE
179700            WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
179800            ' through online courses or workshops'
179900                DELIMITED BY SIZE
180000         INTO MAT-PASSO (1).
180100     STRING 'Connect with professionals in this field for'
180200                DELIMITED BY SIZE
180300            ' informational interviews' DELIMITED BY SIZE
180400         INTO MAT-PASSO (2).
180500*    PASSO 3 - MESMO NOME, AGORA MINUSCULADO PRA CAIR NATURAL NA
180600*    FRASE "START A SMALL PROJECT RELATED TO ...".
180700     MOVE TC-NOME (WS-IDX-CAR) TO WS-CAMPO-VAR.
180800     PERFORM 0810-MINUSCULAS THRU 0810-EXIT.
180900     MOVE 60 TO WS-TAM-MAX.
181000     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
181100     STRING 'Start a small project related to ' DELIMITED BY SIZE
181200            WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
181300         INTO MAT-PASSO (3).
181400 0710-EXIT. EXIT.
181500
181600*    FORMATA UM NUMERO 0-100 (JA EM WS-NUM-EDITADO, PIC ZZ9) SEM
181700*    ZEROS/BRANCOS A ESQUERDA, PARA ENCAIXAR EM TEXTO MONTADO POR
181800*    STRING (USADO PELOS MOTIVOS 1 E 2 ACIMA).
181900 0715-FORMATAR-NUMERO.
182000     IF WS-NUM-EDITADO (1:1) NOT = SPACE
182100         MOVE WS-NUM-EDITADO TO WS-NUM-TEXTO
182200     ELSE
182300         IF WS-NUM-EDITADO (2:1) NOT = SPACE
182400             MOVE WS-NUM-EDITADO (2:2) TO WS-NUM-TEXTO
182500         ELSE
182600             MOVE WS-NUM-EDITADO (3:1) TO WS-NUM-TEXTO.
182700 0715-EXIT. EXIT.
182800
182900*    CONFIANCA DA RECOMENDACAO - ALTA >= 80, MEDIA >= 60, SENAO
183000*    BAIXA (BASEADA NA PONTUACAO FINAL JA ARREDONDADA EM 0695).
183100 0712-CALC-CONFIANCA.
183200     IF MAT-PONTUACAO >= 80
183300         MOVE 'High  ' TO MAT-CONFIANCA
183400     ELSE
183500         IF MAT-PONTUACAO >= 60
183600             MOVE 'Medium' TO MAT-CONFIANCA
183700         ELSE
183800             MOVE 'Low   ' TO MAT-CONFIANCA.
183900 0712-EXIT. EXIT.
184000
184100*    RECOMENDACAO DE MUDANCA - PRIMEIRA DISCIPLINA EXIGIDA (NA
184200*    ORDEM DA LISTA) COM NOTA ABAIXO DE 60; SE NENHUMA, MENSAGEM
184300*    FIXA DE REFORCO PRATICO.
184400 0720-CALC-RECOMENDACAO.
184500     MOVE TC-MATERIAS-REQ (WS-IDX-CAR) TO WS-CAMPO-VAR.
184600     PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT.
184700     MOVE 'N' TO WS-SW-ACHOU.
184800     PERFORM 0721-ACHAR-MATERIA-FRACA THRU 0721-EXIT
184900         VARYING WS-IDX-REQ FROM 1 BY 1
185000         UNTIL WS-IDX-REQ > WS-EXP-QTD OR WS-ACHOU.
185100     IF WS-NAO-ACHOU
185200         STRING 'Focus on building practical experience through'
185300                DELIMITED BY SIZE
185400            ' projects and internships.' DELIMITED BY SIZE
185500             INTO MAT-RECOMENDACAO.
185600 0720-EXIT. EXIT.
185700
185800*    VARRE ENT-MATERIAS PROCURANDO A DE MENOR NOTA, PARA SUGERIR COMO
185900*    PONTO DE ATENCAO NA RECOMENDACAO (PARAGRAFO 0720).
186000 0721-ACHAR-MATERIA-FRACA.
186100     MOVE 'N' TO WS-SW-TEMP.
186200     PERFORM 0722-COMPARAR-MATERIA-FRACA THRU 0722-EXIT
186300         VARYING WS-IDX-MAT FROM 1 BY 1
186400         UNTIL WS-IDX-MAT > ENT-QTD-MATERIAS OR WS-TEMP-SIM.
186500     IF WS-TEMP-NAO
186600         GO TO 0721-EXIT.
186700     IF WS-NOTA-ACHADA NOT < 60
186800         GO TO 0721-EXIT.
186900     MOVE 'S' TO WS-SW-ACHOU.
187000     MOVE WS-EXP-TAB (WS-IDX-REQ) TO WS-CAMPO-VAR.
187100     MOVE 60 TO WS-TAM-MAX.
187200     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
187300     STRING 'If ' DELIMITED BY SIZE
187400            WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
187500            ' performance drops below 50, consider'
187600                DELIMITED BY SIZE
187700            ' alternative paths.' DELIMITED BY SIZE
187800         INTO MAT-RECOMENDACAO.
187900 0721-EXIT. EXIT.
188000
188100*    CORPO DO LACO DE 0721 - GUARDA A MATERIA CORRENTE SE A NOTA DELA
188200*    FOR MENOR QUE A MENOR NOTA JA ENCONTRADA.
188300 0722-COMPARAR-MATERIA-FRACA.
188400     IF ENT-MAT-NOME (WS-IDX-MAT) = WS-EXP-TAB (WS-IDX-REQ)
188500         MOVE 'S' TO WS-SW-TEMP
188600         MOVE ENT-MAT-NOTA (WS-IDX-MAT) TO WS-NOTA-ACHADA.
188700 0722-EXIT. EXIT.
188800
188900*    TRILHA DE ESTUDOS - 3 PRIMEIROS CURSOS DA LISTA TOP-5 DA
189000*    CARREIRA (TC-CURSOS-TOP5), BRANQUEANDO OS QUE SOBRAREM.
189100 0730-MONTAR-TRILHA.
189200     MOVE TC-CURSOS-TOP5 (WS-IDX-CAR) TO WS-CAMPO-VAR.
189300     PERFORM 0850-EXPLODIR-LISTA THRU 0850-EXIT.
189400     MOVE SPACES TO MAT-CURSO (1).
189500     MOVE SPACES TO MAT-CURSO (2).
189600     MOVE SPACES TO MAT-CURSO (3).
189700     PERFORM 0731-MOVER-CURSO THRU 0731-EXIT
189800         VARYING WS-IDX-CURSO FROM 1 BY 1
189900         UNTIL WS-IDX-CURSO > WS-EXP-QTD OR WS-IDX-CURSO > 3.
190000 0730-EXIT. EXIT.
190100
190200*    COPIA UM CURSO EXPLODIDO DE TC-CURSOS-TOP5 PARA A PROXIMA POSICAO
190300*    LIVRE DE MAT-TRILHA (ATE 3 CURSOS).
190400 0731-MOVER-CURSO.
190500     MOVE WS-EXP-TAB (WS-IDX-CURSO) TO MAT-CURSO (WS-IDX-CURSO).
190600 0731-EXIT. EXIT.
190700
190800*****************************************************************
190900*    ROTINAS GENERICAS DE TEXTO (PARAGRAFOS 08XX) - USADAS PELOS
191000*    SUBESCORES PRATICO/CONTEXTO E PELO GERADOR DE MOTIVOS ACIMA.
191100*    0850-EXPLODIR-LISTA FICA POR ULTIMO NESTE BLOCO DE PROPOSITO
191200*    (E O PARAGRAFO CITADO NO "THRU" DA INPUT PROCEDURE DO SORT
191300*    DE 0600, QUE PRECISA TERMINAR NO FIM FISICO DESTE BLOCO).
191400*****************************************************************
191500
191600*    "CONTEM" GENERICO - AGULHA EM WS-SUBTEXTO-BUSCA (TAMANHO JA
191700*    CONHECIDO EM WS-TAM-SUB), PALHEIRO EM WS-TEXTO-BUSCA.
191800 0800-CONTEM-TEXTO.
191900     MOVE 0 TO WS-POS-BUSCA.
192000     IF WS-TAM-SUB = 0
192100         MOVE 'N' TO WS-SW-CONTEM
192200         GO TO 0800-EXIT.
192300     INSPECT WS-TEXTO-BUSCA TALLYING WS-POS-BUSCA
192400         FOR ALL WS-SUBTEXTO-BUSCA (1:WS-TAM-SUB).
192500     IF WS-POS-BUSCA > 0
192600         MOVE 'S' TO WS-SW-CONTEM
192700     ELSE
192800         MOVE 'N' TO WS-SW-CONTEM.
192900 0800-EXIT. EXIT.
193000
193100*    MESMA COISA QUE 0800, MAS O PALHEIRO E WS-CAMPO-VAR (CAMPO
193200*    DE TRABALHO CURTO) EM VEZ DE WS-TEXTO-BUSCA.
193300 0801-CONTEM-TEXTO-VAR.
193400     MOVE 0 TO WS-POS-BUSCA.
193500     IF WS-TAM-SUB = 0
193600         MOVE 'N' TO WS-SW-CONTEM
193700         GO TO 0801-EXIT.
193800     INSPECT WS-CAMPO-VAR TALLYING WS-POS-BUSCA
193900         FOR ALL WS-SUBTEXTO-BUSCA (1:WS-TAM-SUB).
194000     IF WS-POS-BUSCA > 0
194100         MOVE 'S' TO WS-SW-CONTEM
194200     ELSE
194300         MOVE 'N' TO WS-SW-CONTEM.
194400 0801-EXIT. EXIT.
194500
194600*    TESTA SE WS-TEXTO-BUSCA (JA PREENCHIDO PELO CHAMADOR) CONTEM
194700*    O TERMO DE WS-SUBTEXTO-BUSCA; MEDE O TERMO USANDO WS-CAMPO-
194800*    VAR COMO RASCUNHO, PRESERVANDO-O (BACKUP EM WS-CAMPO-VAR2).
194900 0802-TESTAR-SUBTEXTO.
195000     MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2.
195100     MOVE WS-SUBTEXTO-BUSCA TO WS-CAMPO-VAR.
195200     MOVE 120 TO WS-TAM-MAX.
195300     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
195400     MOVE WS-TAM-RESULT TO WS-TAM-SUB.
195500     MOVE WS-CAMPO-VAR2 TO WS-CAMPO-VAR.
195600     PERFORM 0800-CONTEM-TEXTO THRU 0800-EXIT.
195700 0802-EXIT. EXIT.
195800
195900*    TESTA SE WS-CAMPO-VAR (JA PREENCHIDO PELO CHAMADOR) CONTEM O
196000*    TERMO DE WS-SUBTEXTO-BUSCA; MEDE O TERMO DA MESMA FORMA QUE
196100*    0802, PRESERVANDO O PALHEIRO VIA WS-CAMPO-VAR2.
196200 0803-VAR-CONTEM-TERMO.
196300     MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2.
196400     MOVE WS-SUBTEXTO-BUSCA TO WS-CAMPO-VAR.
196500     MOVE 120 TO WS-TAM-MAX.
196600     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
196700     MOVE WS-TAM-RESULT TO WS-TAM-SUB.
196800     MOVE WS-CAMPO-VAR2 TO WS-CAMPO-VAR.
196900     PERFORM 0801-CONTEM-TEXTO-VAR THRU 0801-EXIT.
197000 0803-EXIT. EXIT.
197100
197200*    PRIMEIRA PALAVRA (ATE O PRIMEIRO ESPACO) DA AREA DA CARREIRA
197300*    CORRENTE.
197400 0804-PRIMEIRA-PALAVRA-AREA.
197500     MOVE SPACES TO WS-PRIM-PALAVRA-AREA.
197600     UNSTRING TC-AREA (WS-IDX-CAR) DELIMITED BY SPACE
197700         INTO WS-PRIM-PALAVRA-AREA.
197800 0804-EXIT. EXIT.
197900
198000*    "CONTEM MUTUO" - TESTA SE WS-CAMPO-VAR CONTEM WS-CAMPO-VAR2
198100*    OU VICE-VERSA (OS DOIS JA DEVEM CHEGAR MINUSCULADOS PELO
198200*    CHAMADOR). USA WS-TEXTO-BUSCA COMO RASCUNHO DE BACKUP.
198300 0805-CONTEM-MUTUO.
198400     MOVE 'N' TO WS-SW-CONTEM.
198500*    GUARDA WS-CAMPO-VAR ORIGINAL EM WS-TEXTO-BUSCA (RASCUNHO),
198600*    PRA PODER DEVOLVE-LO NO FIM - 0801 MEXE NOS DOIS CAMPOS.
198700     MOVE WS-CAMPO-VAR  TO WS-TEXTO-BUSCA.
198800     MOVE WS-CAMPO-VAR2 TO WS-CAMPO-VAR.
198900     MOVE 60 TO WS-TAM-MAX.
199000     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
199100     MOVE WS-TAM-RESULT TO WS-TAM-B.
199200     MOVE WS-TEXTO-BUSCA (1:60) TO WS-CAMPO-VAR.
199300     MOVE 60 TO WS-TAM-MAX.
199400     PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT.
199500     MOVE WS-TAM-RESULT TO WS-TAM-A.
199600*    PRIMEIRO SENTIDO - CAMPO-VAR2 (AGULHA) DENTRO DE CAMPO-VAR
199700*    (PALHEIRO, JA RESTAURADO NO LOCAL PELO MOVE ANTERIOR).
199800     IF WS-TAM-B > 0
199900         MOVE WS-CAMPO-VAR2 (1:WS-TAM-B) TO WS-SUBTEXTO-BUSCA
200000         MOVE WS-TAM-B TO WS-TAM-SUB
200100         PERFORM 0801-CONTEM-TEXTO-VAR THRU 0801-EXIT.
200200     IF WS-SW-CONTEM
200300         GO TO 0805-EXIT.
200400     IF WS-TAM-A = 0
200500         GO TO 0805-EXIT.
200600*    SEGUNDO SENTIDO - CAMPO-VAR (AGULHA) DENTRO DE CAMPO-VAR2
200700*    (PALHEIRO).
200800     MOVE WS-CAMPO-VAR TO WS-TEXTO-BUSCA.
200900     MOVE WS-TEXTO-BUSCA (1:WS-TAM-A) TO WS-SUBTEXTO-BUSCA.
201000     MOVE WS-TAM-A TO WS-TAM-SUB.
201100     MOVE WS-CAMPO-VAR2 TO WS-CAMPO-VAR.
201200     PERFORM 0801-CONTEM-TEXTO-VAR THRU 0801-EXIT.
201300*    DEVOLVE WS-CAMPO-VAR AO VALOR ORIGINAL ANTES DE SAIR.
201400     MOVE WS-TEXTO-BUSCA (1:60) TO WS-CAMPO-VAR.
201500 0805-EXIT. EXIT.
201600
201700*    MINUSCULA WS-CAMPO-VAR NO LUGAR.
201800 0810-MINUSCULAS.
201900     INSPECT WS-CAMPO-VAR CONVERTING
202000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
202100         'abcdefghijklmnopqrstuvwxyz'.
202200 0810-EXIT. EXIT.
202300
202400*    TAMANHO (SEM BRANCOS A DIREITA) DE WS-CAMPO-VAR, VARRENDO DE
202500*    TRAS PARA FRENTE ATE WS-TAM-MAX POSICOES.
202600 0820-CALC-TAMANHO.
202700     MOVE WS-TAM-MAX TO WS-IDX-TRIM.
202800*    CORPO DO LACO DE 0820 - RECUA WS-TAM-RESULT ENQUANTO A ULTIMA
202900*    POSICAO DO CAMPO FOR BRANCO.
203000 0821-RECUAR-TAMANHO.
203100     IF WS-IDX-TRIM = 0
203200         MOVE 0 TO WS-TAM-RESULT
203300         GO TO 0820-EXIT.
203400     IF WS-CAMPO-VAR (WS-IDX-TRIM:1) NOT = SPACE
203500         MOVE WS-IDX-TRIM TO WS-TAM-RESULT
203600         GO TO 0820-EXIT.
203700     SUBTRACT 1 FROM WS-IDX-TRIM.
203800     GO TO 0821-RECUAR-TAMANHO.
203900 0820-EXIT. EXIT.
204000
204100*    LIMPA UM SLOT DA TABELA DE EXPLOSAO ANTES DE CADA UNSTRING
204200*    (EVITA LIXO DE UMA LISTA ANTERIOR MAIS LONGA).
204300 0851-LIMPAR-SLOT.
204400     MOVE SPACES TO WS-EXP-TAB (WS-IDX-TAG).
204500 0851-EXIT. EXIT.
204600
204700*    TIRA OS ESPACOS A ESQUERDA DE UM SLOT (CASO A LISTA TENHA UM
204800*    ESPACO DEPOIS DA VIRGULA), USANDO WS-CAMPO-VAR COMO RASCUNHO.
204900 0856-ALINHAR-SLOT.
205000     MOVE WS-EXP-TAB (WS-IDX-TAG) TO WS-CAMPO-VAR.
205100     MOVE 1 TO WS-IDX-TRIM.
205200*    CORPO DO LACO DE 0856 - AVANCA WS-IDX-TRIM ENQUANTO A POSICAO
205300*    CORRENTE FOR BRANCO (PULA OS ESPACOS A ESQUERDA DO PROXIMO ITEM).
205400 0857-AVANCAR-ESPACO.
205500     IF WS-IDX-TRIM > 60
205600         MOVE SPACES TO WS-EXP-TAB (WS-IDX-TAG)
205700         GO TO 0856-EXIT.
205800     IF WS-CAMPO-VAR (WS-IDX-TRIM:1) NOT = SPACE
205900         MOVE WS-CAMPO-VAR (WS-IDX-TRIM:60) TO
206000             WS-EXP-TAB (WS-IDX-TAG)
206100         GO TO 0856-EXIT.
206200     ADD 1 TO WS-IDX-TRIM.
206300     GO TO 0857-AVANCAR-ESPACO.
206400 0856-EXIT. EXIT.
206500
206600*    COMPACTA OS SLOTS NAO-VAZIOS DA TABELA DE EXPLOSAO PARA O
206700*    INICIO DELA (O UNSTRING DEIXA SLOTS VAZIOS ENTRE OS ITENS
206800*    REAIS, POR CAUSA DOS DELIMITADORES DE COLCHETE/ASPAS) E
206900*    CONTA O TOTAL REAL EM WS-EXP-QTD.
207000 0855-COMPACTAR-SLOT.
207100     PERFORM 0856-ALINHAR-SLOT THRU 0856-EXIT.
207200     IF WS-EXP-TAB (WS-IDX-TAG) = SPACES
207300         GO TO 0855-EXIT.
207400     IF WS-IDX-TAG NOT = WS-K
207500         MOVE WS-EXP-TAB (WS-IDX-TAG) TO WS-EXP-TAB (WS-K)
207600         MOVE SPACES TO WS-EXP-TAB (WS-IDX-TAG).
207700     ADD 1 TO WS-K.
207800     ADD 1 TO WS-EXP-QTD.
207900 0855-EXIT. EXIT.
208000
208100*    EXPLODE UMA LISTA "[" "ITEM1","ITEM2" "]" (JA EM WS-CAMPO-
208200*    VAR) EM ATE 10 ITENS REAIS (WS-EXP-TAB/WS-EXP-QTD), USANDO
208300*    OS 4 DELIMITADORES DA LISTA E DEPOIS COMPACTANDO OS SLOTS
208400*    VAZIOS QUE SOBRAM ENTRE OS ITENS.
208500 0850-EXPLODIR-LISTA.
208600     MOVE 0 TO WS-EXP-QTD.
208700     PERFORM 0851-LIMPAR-SLOT THRU 0851-EXIT
208800         VARYING WS-IDX-TAG FROM 1 BY 1 UNTIL WS-IDX-TAG > 20.
208900     UNSTRING WS-CAMPO-VAR DELIMITED BY '[' OR ']' OR '"' OR ','
209000         INTO WS-EXP-TAB (1)  WS-EXP-TAB (2)  WS-EXP-TAB (3)
209100              WS-EXP-TAB (4)  WS-EXP-TAB (5)  WS-EXP-TAB (6)
209200              WS-EXP-TAB (7)  WS-EXP-TAB (8)  WS-EXP-TAB (9)
209300              WS-EXP-TAB (10) WS-EXP-TAB (11) WS-EXP-TAB (12)
209400              WS-EXP-TAB (13) WS-EXP-TAB (14) WS-EXP-TAB (15)
209500              WS-EXP-TAB (16) WS-EXP-TAB (17) WS-EXP-TAB (18)
209600              WS-EXP-TAB (19) WS-EXP-TAB (20).
209700     MOVE 1 TO WS-K.
209800     PERFORM 0855-COMPACTAR-SLOT THRU 0855-EXIT
209900         VARYING WS-IDX-TAG FROM 1 BY 1 UNTIL WS-IDX-TAG > 20.
210000 0850-EXIT. EXIT.
210100
210200*****************************************************************
210300*    PROCEDIMENTO DE SAIDA DO SORT - RECEBE AS LINHAS SAIMAT JA
210400*    EM ORDEM DECRESCENTE DE PONTUACAO E AS AGRUPA POR AREA
210500*    (BUCKET), MONTANDO WS-AREA-TAB COM ATE 5 CARREIRAS-TOPO POR
210600*    AREA (JA EM ORDEM, POIS CHEGAM ORDENADAS DO SORT).
210700*****************************************************************
210800 0900-AGRUPAR-SAIDA.
210900     MOVE 'N' TO WS-SW-FIM-ORDCAR.
211000     PERFORM 0905-TRATAR-LINHA THRU 0905-EXIT
211100         UNTIL WS-FIM-ORDCAR.
211200     GO TO 0930-EXIT.
211300
211400*    CORPO DO RETURN DO SORT (PARAGRAFO 0900) - RELOCALIZA A CARREIRA NO
211500*    CATALOGO E A ENCAIXA NA AREA CORRESPONDENTE.
211600 0905-TRATAR-LINHA.
211700     RETURN ORDCAR-ARQ
211800         AT END
211900             MOVE 'S' TO WS-SW-FIM-ORDCAR
212000             GO TO 0905-EXIT.
212100     PERFORM 0910-ACHAR-CARREIRA-CATALOGO THRU 0910-EXIT.
212200     PERFORM 0915-ACHAR-OU-CRIAR-AREA THRU 0915-EXIT.
212300     PERFORM 0920-ACUMULAR-NA-AREA THRU 0920-EXIT.
212400 0905-EXIT. EXIT.
212500
212600*    RELOCALIZA A CARREIRA DA LINHA SAIMAT NO CATALOGO EM MEMORIA
212700*    (SO PELO NOME - A LINHA DO SORT NAO TRAZ A AREA) PARA SABER
212800*    A QUE BUCKET ELA PERTENCE.
212900 0910-ACHAR-CARREIRA-CATALOGO.
213000     MOVE SPACES TO WS-NOME-AREA-ATUAL.
213100     MOVE 'N' TO WS-SW-ACHOU.
213200     PERFORM 0911-COMPARAR-CARREIRA-CATALOGO THRU 0911-EXIT
213300         VARYING WS-IDX-CAR FROM 1 BY 1
213400         UNTIL WS-IDX-CAR > WS-QTD-CARREIRAS OR WS-ACHOU.
213500 0910-EXIT. EXIT.
213600
213700*    COMPARA O NOME DA LINHA SAIMAT CORRENTE (MAT-NOME-CARREIRA) CONTRA
213800*    O NOME CADASTRADO EM TC-NOME.
213900 0911-COMPARAR-CARREIRA-CATALOGO.
214000     IF TC-NOME (WS-IDX-CAR) = MAT-NOME-CARREIRA
214100         MOVE 'S' TO WS-SW-ACHOU
214200         MOVE TC-AREA (WS-IDX-CAR) TO WS-NOME-AREA-ATUAL.
214300 0911-EXIT. EXIT.
214400
214500*    PROCURA A AREA (BUCKET) PELO NOME EM WS-AREA-TAB; SE NAO
214600*    EXISTIR AINDA, CRIA UMA ENTRADA NOVA (ATE O LIMITE DE 30,
214700*    ACIMA DO QUAL A AREA EXCEDENTE E DESCARTADA COM AVISO).
214800 0915-ACHAR-OU-CRIAR-AREA.
214900*    VARRE AS AREAS JA CONHECIDAS; O PERFORM PARA NA PRIMEIRA QUE
215000*    CASAR, DEIXANDO WS-IDX-AREA UM A MAIS DO QUE A POSICAO ACHADA.
215100     MOVE 'N' TO WS-SW-ENCONTROU-AREA.
215200     PERFORM 0916-COMPARAR-AREA THRU 0916-EXIT
215300         VARYING WS-IDX-AREA FROM 1 BY 1
215400         UNTIL WS-IDX-AREA > WS-QTD-AREAS OR WS-ENCONTROU-AREA.
215500     IF WS-ENCONTROU-AREA
215600         SUBTRACT 1 FROM WS-IDX-AREA
215700         GO TO 0915-EXIT.
215800*    AREA NOVA - RESPEITA O TETO DE 30 POSICOES DE WS-AREA-TAB,
215900*    SO AVISANDO NO CONSOLE SE ESTOURAR (NAO ABORTA O JOB).
216000     IF WS-QTD-AREAS >= 30
216100         DISPLAY 'CARVOC-COB - LIMITE DE 30 AREAS EXCEDIDO - '
216200                 'AREA ' WS-NOME-AREA-ATUAL ' IGNORADA'
216300         GO TO 0915-EXIT.
216400     ADD 1 TO WS-QTD-AREAS.
216500     MOVE WS-QTD-AREAS TO WS-IDX-AREA.
216600     MOVE WS-NOME-AREA-ATUAL TO TA-NOME (WS-IDX-AREA).
216700     MOVE 0 TO TA-SOMA (WS-IDX-AREA).
216800     MOVE 0 TO TA-QTD-CARR (WS-IDX-AREA).
216900     MOVE 'S' TO WS-SW-ENCONTROU-AREA.
217000 0915-EXIT. EXIT.
217100
217200*    COMPARA O NOME DA AREA DA CARREIRA CORRENTE CONTRA O NOME JA
217300*    EXISTENTE EM TA-NOME DE UMA POSICAO DE WS-AREA-TAB.
217400 0916-COMPARAR-AREA.
217500     IF TA-NOME (WS-IDX-AREA) = WS-NOME-AREA-ATUAL
217600         MOVE 'S' TO WS-SW-ENCONTROU-AREA.
217700 0916-EXIT. EXIT.
217800
217900*    ACUMULA A SOMA/QUANTIDADE DA AREA (PARA A MEDIA DO PARAGRAFO
218000*    0950) E GUARDA A CARREIRA NOS 5 PRIMEIROS SLOTS DE TOPO -
218100*    OS SEGUINTES SO CONTAM NA MEDIA, SEM OCUPAR SLOT (A LINHA JA
218200*    CHEGA EM ORDEM DECRESCENTE DE PONTUACAO, ENTAO OS 5
218300*    PRIMEIROS SAO SEMPRE OS DE MAIOR PONTUACAO DO BUCKET).
218400 0920-ACUMULAR-NA-AREA.
218500*    SE A CARREIRA NAO CASOU COM NENHUMA AREA CONHECIDA, A LINHA
218600*    SAIMAT E IGNORADA (0915 JA TERIA CRIADO A AREA SE FOSSE NOVA).
218700     IF WS-NAO-ENCONTROU-AREA
218800         GO TO 0920-EXIT.
218900*    A SOMA/CONTAGEM DA AREA ENTRA SEMPRE, MESMO QUE A CARREIRA
219000*    NAO CAIBA NO TOP-5 (USADA NA MEDIA DA AREA, PARAG. 0951).
219100     ADD MAT-PONTUACAO TO TA-SOMA (WS-IDX-AREA).
219200     ADD 1 TO TA-QTD-CARR (WS-IDX-AREA).
219300*    SO AS 5 PRIMEIRAS CARREIRAS DE CADA AREA GUARDAM O DETALHE
219400*    (NOME, MOTIVOS, CURSOS, PASSOS) PARA O RELATORIO TOP-5.
219500     IF TA-QTD-CARR (WS-IDX-AREA) > 5
219600         GO TO 0920-EXIT.
219700     MOVE TA-QTD-CARR (WS-IDX-AREA) TO WS-POS-ACHADA.
219800     MOVE MAT-NOME-CARREIRA TO
219900         TA-NOME-CARREIRA (WS-IDX-AREA, WS-POS-ACHADA).
220000     MOVE MAT-PONTUACAO TO
220100         TA-PONTUACAO-CAR (WS-IDX-AREA, WS-POS-ACHADA).
220200     PERFORM 0921-COPIAR-MOTIVO THRU 0921-EXIT
220300         VARYING WS-IDX-MOTIVO FROM 1 BY 1
220400         UNTIL WS-IDX-MOTIVO > 3.
220500     PERFORM 0922-COPIAR-CURSO THRU 0922-EXIT
220600         VARYING WS-IDX-CURSO FROM 1 BY 1 UNTIL WS-IDX-CURSO > 3.
220700     PERFORM 0923-COPIAR-PASSO THRU 0923-EXIT
220800         VARYING WS-IDX-PASSO FROM 1 BY 1 UNTIL WS-IDX-PASSO > 3.
220900     MOVE MAT-CONFIANCA TO
221000         TA-CONFIANCA (WS-IDX-AREA, WS-POS-ACHADA).
221100     MOVE MAT-RECOMENDACAO TO
221200         TA-RECOMENDACAO (WS-IDX-AREA, WS-POS-ACHADA).
221300 0920-EXIT. EXIT.
221400
221500*    COPIA UM MOTIVO DA LINHA SAIMAT (MAT-MOTIVO) PARA A PROXIMA
221600*    POSICAO LIVRE DE TA-MOTIVOS DA AREA.
221700 0921-COPIAR-MOTIVO.
221800     MOVE MAT-MOTIVO (WS-IDX-MOTIVO) TO
221900         TA-MOTIVO (WS-IDX-AREA, WS-POS-ACHADA, WS-IDX-MOTIVO).
222000 0921-EXIT. EXIT.
222100
222200*    COPIA UM CURSO DA LINHA SAIMAT (MAT-CURSO) PARA A PROXIMA POSICAO
222300*    LIVRE DE TA-TRILHA DA AREA.
222400 0922-COPIAR-CURSO.
222500     MOVE MAT-CURSO (WS-IDX-CURSO) TO
222600         TA-CURSO (WS-IDX-AREA, WS-POS-ACHADA, WS-IDX-CURSO).
222700 0922-EXIT. EXIT.
222800
222900*    COPIA UM PASSO DA LINHA SAIMAT (MAT-PASSO) PARA A PROXIMA POSICAO
223000*    LIVRE DE TA-PASSOS DA AREA.
223100 0923-COPIAR-PASSO.
223200     MOVE MAT-PASSO (WS-IDX-PASSO) TO
223300         TA-PASSO (WS-IDX-AREA, WS-POS-ACHADA, WS-IDX-PASSO).
223400 0923-EXIT. EXIT.
223500
223600 0930-EXIT. EXIT.
223700
223800*****************************************************************
223900*    FECHAMENTO DO AGRUPAMENTO - CALCULA A MEDIA (TRUNCADA) DE
224000*    CADA AREA E ORDENA WS-AREA-TAB POR PONTUACAO DECRESCENTE,
224100*    PARA QUE O PARAGRAFO 1050 SO PRECISE PEGAR AS 5 PRIMEIRAS.
224200*****************************************************************
224300 0950-FINALIZAR-AREAS.
224400     PERFORM 0951-CALC-MEDIA-AREA THRU 0951-EXIT
224500         VARYING WS-IDX-AREA FROM 1 BY 1
224600         UNTIL WS-IDX-AREA > WS-QTD-AREAS.
224700     PERFORM 0955-ORDENAR-AREAS THRU 0955-EXIT.
224800 0950-EXIT. EXIT.
224900
225000*    DIVIDE TA-SOMA PELA TA-QTD-CARR DA AREA PARA OBTER A PONTUACAO
225100*    MEDIA (TA-PONTUACAO) USADA NO CORTE DAS 5 MELHORES AREAS.
225200 0951-CALC-MEDIA-AREA.
225300     IF TA-QTD-CARR (WS-IDX-AREA) = 0
225400         MOVE 0 TO TA-PONTUACAO (WS-IDX-AREA)
225500     ELSE
225600         COMPUTE TA-PONTUACAO (WS-IDX-AREA) =
225700             TA-SOMA (WS-IDX-AREA) / TA-QTD-CARR (WS-IDX-AREA).
225800 0951-EXIT. EXIT.
225900
226000*    ORDENACAO POR BOLHA (BUBBLE SORT) DECRESCENTE DE WS-AREA-TAB
226100*    - TABELA PEQUENA (NO MAXIMO 30 AREAS), NAO JUSTIFICA SORT
226200*    VERBO PARA UMA TABELA EM MEMORIA.
226300 0955-ORDENAR-AREAS.
226400     IF WS-QTD-AREAS < 2
226500         GO TO 0955-EXIT.
226600     PERFORM 0956-PASSADA-EXTERNA THRU 0956-EXIT
226700         VARYING WS-IDX-AREA FROM 1 BY 1
226800         UNTIL WS-IDX-AREA > WS-QTD-AREAS.
226900 0955-EXIT. EXIT.
227000
227100*    CORPO DA PASSADA EXTERNA DA BOLHA (PARAGRAFO 0955) - PERCORRE TODO
227200*    O VETOR CHAMANDO 0957 PARA CADA PAR ADJACENTE.
227300 0956-PASSADA-EXTERNA.
227400     PERFORM 0957-COMPARAR-ADJACENTES THRU 0957-EXIT
227500         VARYING WS-IDX-AREA2 FROM 1 BY 1
227600         UNTIL WS-IDX-AREA2 > WS-QTD-AREAS - WS-IDX-AREA.
227700 0956-EXIT. EXIT.
227800
227900*    TROCA DUAS POSICOES ADJACENTES DE WS-AREA-TAB (VIA WS-AREA-SWAP)
228000*    QUANDO A DE TRAS TEM PONTUACAO MENOR QUE A DA FRENTE.
228100 0957-COMPARAR-ADJACENTES.
228200     IF TA-PONTUACAO (WS-IDX-AREA2) <
228300                     TA-PONTUACAO (WS-IDX-AREA2 + 1)
228400         MOVE WS-AREA-ENTRY (WS-IDX-AREA2) TO WS-AREA-SWAP
228500         MOVE WS-AREA-ENTRY (WS-IDX-AREA2 + 1) TO
228600             WS-AREA-ENTRY (WS-IDX-AREA2)
228700         MOVE WS-AREA-SWAP TO WS-AREA-ENTRY (WS-IDX-AREA2 + 1).
228800 0957-EXIT. EXIT.
228900
229000*****************************************************************
229100*    CABECALHO DO RELATORIO - IDENTIFICACAO DO ALUNO E PERFIL
229200*    RIASEC NORMALIZADO (JA CALCULADO NO PARAGRAFO 0500).
229300*****************************************************************
229400 1000-MONTAR-CABECALHO.
229500     MOVE SPACES TO REG-RELVOC.
229600     MOVE ENT-NOME-ALUNO TO REL-NOME-ALUNO.
229700     MOVE ENT-SERIE TO REL-SERIE.
229800     MOVE ENT-BOARD TO REL-BOARD.
229900     PERFORM 1005-COPIAR-VIBE THRU 1005-EXIT
230000         VARYING WS-IDX-LETRA FROM 1 BY 1 UNTIL WS-IDX-LETRA > 6.
230100 1000-EXIT. EXIT.
230200
230300*    COPIA UMA POSICAO DE WS-VIBE-SCORE PARA REL-VIBE-SCORE NO
230400*    CABECALHO DO RELATORIO.
230500 1005-COPIAR-VIBE.
230600     MOVE WS-VIBE-SCORE (WS-IDX-LETRA) TO
230700         REL-VIBE-SCORE (WS-IDX-LETRA).
230800 1005-EXIT. EXIT.
230900
231000*****************************************************************
231100*    MONTAGEM DAS ATE 5 AREAS DE TOPO NO RELATORIO - WS-AREA-TAB
231200*    JA CHEGA ORDENADA DECRESCENTE (PARAGRAFO 0950), ENTAO SO
231300*    PEGAMOS AS 5 PRIMEIRAS POSICOES (OU MENOS, SE HOUVER MENOS
231400*    AREAS DO QUE ISSO).
231500*****************************************************************
231600 1050-MONTAR-AREAS-SAIDA.
231700     MOVE 5 TO WS-QTD-BUCKETS-FINAL.
231800     IF WS-QTD-AREAS < 5
231900         MOVE WS-QTD-AREAS TO WS-QTD-BUCKETS-FINAL.
232000     PERFORM 1051-LIMPAR-AREA-SAIDA THRU 1051-EXIT
232100         VARYING WS-IDX-AREA FROM 1 BY 1 UNTIL WS-IDX-AREA > 5.
232200     PERFORM 1055-MOVER-AREA THRU 1055-EXIT
232300         VARYING WS-IDX-AREA FROM 1 BY 1
232400         UNTIL WS-IDX-AREA > WS-QTD-BUCKETS-FINAL.
232500 1050-EXIT. EXIT.
232600
232700*    ZERA/ESPACA UMA POSICAO DE REL-AREAS ANTES DE MONTAR A PROXIMA
232800*    AREA DE SAIDA (PARAGRAFO 1050).
232900 1051-LIMPAR-AREA-SAIDA.
233000     MOVE SPACES TO REL-AREAS (WS-IDX-AREA).
233100 1051-EXIT. EXIT.
233200
233300*    COPIA OS CAMPOS DA AREA EM WS-AREA-TAB PARA REL-AREAS, CHAMANDO
233400*    1056 PARA CADA CARREIRA-TOPO DA AREA.
233500 1055-MOVER-AREA.
233600     MOVE TA-NOME (WS-IDX-AREA) TO REL-NOME-AREA (WS-IDX-AREA).
233700     MOVE TA-PONTUACAO (WS-IDX-AREA) TO
233800         REL-PONTUACAO-AREA (WS-IDX-AREA).
233900     PERFORM 1056-MOVER-CARREIRA-AREA THRU 1056-EXIT
234000         VARYING WS-IDX-TOPO FROM 1 BY 1 UNTIL WS-IDX-TOPO > 5.
234100 1055-EXIT. EXIT.
234200
234300*    OS CAMPOS DE UMA CARREIRA-TOPO DO RELVOC REPETEM OS DA
234400*    WS-AREA-TAB NA MESMA ORDEM E TAMANHO (SEM COPYBOOK
234500*    COMPARTILHADO ENTRE OS DOIS), O QUE PERMITE O MOVE DIRETO DE
234600*    GRUPO ABAIXO.
234700 1056-MOVER-CARREIRA-AREA.
234800     IF WS-IDX-TOPO > TA-QTD-CARR (WS-IDX-AREA)
234900         GO TO 1056-EXIT.
235000     MOVE TA-CARREIRAS (WS-IDX-AREA, WS-IDX-TOPO) TO
235100         REL-TOPO-CARREIRAS (WS-IDX-AREA, WS-IDX-TOPO).
235200 1056-EXIT. EXIT.
235300
235400*****************************************************************
235500*    PARAGRAFO-RESUMO E GRAVACAO DO REGISTRO FINAL - MENSAGEM
235600*    ESPECIAL QUANDO NAO HOUVE NENHUMA AREA (FICHA SEM CARREIRAS
235700*    PONTUADAS) OU A MENSAGEM NORMAL CITANDO A AREA DE MAIOR
235800*    AFINIDADE (A PRIMEIRA DE WS-AREA-TAB, JA ORDENADA).  A
235900*    GRAVACAO E FEITA NO TOPO DE FORMULARIO (C01) POIS RELVOC.DAT
236000*    E A FOLHA UNICA DE SAIDA DO LOTE, NOS MOLDES DOS DEMAIS
236100*    RELATORIOS DA FESP.
236200*****************************************************************
236300 1100-GRAVAR-RELATORIO.
236400     MOVE SPACES TO REL-RESUMO.
236500*    FICHA SEM NENHUMA AREA PONTUADA - RESUMO GENERICO, SEM CITAR
236600*    NENHUMA CARREIRA.
236700     IF WS-QTD-AREAS = 0
236800         MOVE ENT-NOME-ALUNO TO WS-CAMPO-VAR
236900         MOVE 40 TO WS-TAM-MAX
237000         PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT
237100         STRING WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
237200             ' - complete the assessment to get'
237300                 DELIMITED BY SIZE
237400             ' personalized career recommendations.'
237500                 DELIMITED BY SIZE
237600             INTO REL-RESUMO
237700*    CASO NORMAL - CITA O NOME DO ALUNO E A AREA DE MAIOR AFINIDADE
237800*    (PRIMEIRA POSICAO DE WS-AREA-TAB, JA ORDENADA DECRESCENTE).
237900     ELSE
238000         MOVE ENT-NOME-ALUNO TO WS-CAMPO-VAR
238100         MOVE 40 TO WS-TAM-MAX
238200         PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT
238300         MOVE WS-TAM-RESULT TO WS-TAM-A
238400         MOVE WS-CAMPO-VAR TO WS-CAMPO-VAR2
238500         MOVE TA-NOME (1) TO WS-CAMPO-VAR
238600         MOVE 60 TO WS-TAM-MAX
238700         PERFORM 0820-CALC-TAMANHO THRU 0820-EXIT
238800         STRING WS-CAMPO-VAR2 (1:WS-TAM-A) DELIMITED BY SIZE
238900             ' - your profile shows strong alignment with '
239000                 DELIMITED BY SIZE
239100             WS-CAMPO-VAR (1:WS-TAM-RESULT) DELIMITED BY SIZE
239200             ' careers. We recommend focusing on building'
239300                 DELIMITED BY SIZE
239400             ' relevant skills and gaining practical'
239500                 DELIMITED BY SIZE
239600             ' experience in your top-matched fields.'
239700                 DELIMITED BY SIZE
239800             INTO REL-RESUMO.
239900     WRITE REG-RELVOC AFTER ADVANCING TOP-OF-FORM.
240000 1100-EXIT. EXIT.
240100
240200*****************************************************************
240300*    ENCERRAMENTO DO LOTE - FECHA OS 4 ARQUIVOS ABERTOS.
240400*****************************************************************
240500 1200-ENCERRAR.
240600     CLOSE CADCAR-ARQ.
240700     CLOSE DICPAL-ARQ.
240800     CLOSE ENTVOC-ARQ.
240900     CLOSE RELVOC-ARQ.
241000 1200-EXIT. EXIT.
